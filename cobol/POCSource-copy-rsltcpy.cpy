000100*****************************************************************         
000200* RSLTCPY  --  PER-TRANSACTION RESULT RECORD                              
000300*                                                                         
000400* ONE RECORD PER TRANSACTION WRITTEN TO THE RESULTS FILE BY               
000500* PLRMNT1.  RESULT-ID IS ZERO WHEN AN ADD IS REJECTED (NO                 
000600* PLAYER-ID WAS EVER ASSIGNED).                                           
000700*                                                                         
000800* MAINT HISTORY                                                           
000900* 1994-10-19 JMT  ORIGINAL - OK/E01/E02/E03 RESULT CODES                  
001000* 2003-05-27 DLW  ADDED E04/E05/E06 FOR UPDATE VALIDATION         CR2118  
001100*****************************************************************         
001200 01  RESULT-RECORD.                                                       
001300     05  RESULT-ID                   PIC 9(09).                           
001400     05  RESULT-CODE                 PIC X(03).                           
001500         88  RESULT-OK               VALUE 'OK '.                         
001600         88  RESULT-BAD-DOB          VALUE 'E01'.                         
001700         88  RESULT-DUPLICATE        VALUE 'E02'.                         
001800         88  RESULT-BAD-HEIGHT       VALUE 'E03'.                         
001900         88  RESULT-NOT-FOUND        VALUE 'E04'.                         
002000         88  RESULT-BAD-POSITION     VALUE 'E05'.                         
002100         88  RESULT-BAD-NATIONALITY  VALUE 'E06'.                         
002200     05  RESULT-TEXT                 PIC X(60).                           
002300     05  FILLER                      PIC X(08).                           
