000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                          
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500* PROGRAM:  PLRMNT1                                                       
000600*                                                                         
000700* AUTHOR :  R S NOLAN                                                     
000800*                                                                         
000900* READS THE SQUAD TRANSACTION FILE AND APPLIES ADD, UPDATE,               
001000* DELETE AND DELETE-ALL REQUESTS AGAINST THE SORTED SEQUENTIAL            
001100* PLAYER MASTER FILE.  THE MASTER IS LOADED ENTIRELY TO A WORK            
001200* TABLE, TRANSACTIONS ARE APPLIED AGAINST THE TABLE, THEN THE             
001300* TABLE IS REWRITTEN AS THE NEW MASTER IN PLAYER-ID ORDER.                
001400*                                                                         
001500* A PER-TRANSACTION RESULT LINE AND A CLOSING CONTROL-TOTALS              
001600* BLOCK ARE WRITTEN TO THE RESULTS FILE.                                  
001700*                                                                         
001800* THIS IS THE SAME FAULT-ANALYSIS LAB SHAPE AS THE OLD CUSTOMER           
001900* MASTER UPDATE RUN - SAME READ-APPLY-REWRITE SKELETON, NEW               
002000* BUSINESS RULES FOR THE SQUAD FILE.                                      
002100*****************************************************************         
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.    PLRMNT1.                                                  
002400 AUTHOR.        R S NOLAN.                                                
002500 INSTALLATION.  SYSTEMS GROUP - DATA PROCESSING.                          
002600 DATE-WRITTEN.  1986-02-11.                                               
002700 DATE-COMPILED.                                                           
002800 SECURITY.      NONE.                                                     
002900*                                                                         
003000* CHANGE LOG                                                              
003100* 1986-02-11  RSN  ORIGINAL - ADD/UPDATE/DELETE AGAINST THE SQUAD         
003200*                  CARD FILE, 40 BYTE RECORD                              
003300* 1991-07-03  RSN  WIDENED NAME FIELDS, ADDED NATIONALITY TABLE           
003400*                  TO THE ADD AND UPDATE RULES                            
003500* 1994-10-19  JMT  ADDED POSITION TABLE AND POSITION-GROUP                
003600*                  DERIVATION, CALLS PLRPOSGR                             
003700* 1996-03-02  RSN  DUPLICATE CHECK NOW CASE-FOLDS NAMES BEFORE            
003800*                  COMPARING - WAS REJECTING LOOK-ALIKE DUPES             
003900*                  DIFFERING ONLY IN CASE, MISSING EXACT REPEATS          
004000* 1999-01-08  JMT  Y2K - MASTER/TRANSACTION DATES NOW CCYYMMDD,   Y2K008  
004100*                  WAS YYMMDD.  RUN-DATE WINDOWED OFF THE         Y2K008  
004200*                  6-DIGIT ACCEPT FROM DATE (50/50 PIVOT)         Y2K008  
004300* 2003-05-27  DLW  ADDED LAST-MODIFIED-DATE STAMPING ON UPDATE,           
004400*                  CREATION-DATE NO LONGER TOUCHED BY UPDATE              
004500* 2008-11-14  DLW  ADDED UPSI-1 DELETE-ALL AUTHORIZATION SWITCH           
004600*                  AFTER THE CRUNCH-ALL INCIDENT ON THE OLD               
004700*                  CUSTOMER FILE - A STRAY 'X' TRANSACTION MUST           
004800*                  NOT BE ABLE TO EMPTY THE SQUAD FILE UNLESS THE         
004900*                  OPERATOR HAS SET THE SWITCH ON FOR THE RUN             
005000* 2009-08-04  DLW  VALIDATE ADD/UPDATE NATIONALITY AND POSITION   CR3340  
005100*                  CODES VIA PLRNATV AND PLRPOSGR                 CR3340  
005200* 2011-09-19  MKR  AUDIT FOUND AN UPDATE WITH A ZERO NATIONALITY  CR4118  
005300*                  OR POSITION COUNT SAILED THROUGH VALIDATION    CR4118  
005400*                  AND WIPED THE PLAYER'S LIST - 2250-VALIDATE-   CR4118  
005500*                  UPDATE NOW REJECTS ZERO COUNTS THE SAME AS     CR4118  
005600*                  2150-VALIDATE-ADD ALWAYS HAS.  ALSO FOUND THE  CR4118  
005700*                  CONTROL TOTALS WERE PRINTING THE MASTER LOAD   CR4118  
005800*                  COUNT UNDER THE TRANSACTIONS READ LABEL - ADDEDCR4118  
005900*                  A TRUE TRANSACTION READ COUNTER IN 720 AND     CR4118  
006000*                  SPLIT THE OLD COUNTER OUT AS WS-TOTAL-MASTER-  CR4118  
006100*                  READ SO THE TWO CANNOT BE CONFUSED AGAIN       CR4118  
006200*****************************************************************         
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     CLASS NAME-CHAR-ALPHA IS 'A' THRU 'Z' 'a' THRU 'z' ' '               
006800     UPSI-1 ON  STATUS IS WS-DELETE-ALL-ENABLED                           
006900            OFF STATUS IS WS-DELETE-ALL-DISABLED.                         
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200*                                                                         
007300     SELECT PLAYER-MASTER-IN  ASSIGN TO PLRMSTI                           
007400         ACCESS IS SEQUENTIAL                                             
007500         FILE STATUS  IS  WS-MSTI-STATUS.                                 
007600*                                                                         
007700     SELECT PLAYER-MASTER-OUT ASSIGN TO PLRMSTO                           
007800         ACCESS IS SEQUENTIAL                                             
007900         FILE STATUS  IS  WS-MSTO-STATUS.                                 
008000*                                                                         
008100     SELECT TRANSACTION-FILE  ASSIGN TO PLRTRAN                           
008200         FILE STATUS  IS  WS-TRAN-STATUS.                                 
008300*                                                                         
008400     SELECT RESULTS-FILE      ASSIGN TO PLRRSLT                           
008500         FILE STATUS  IS  WS-RSLT-STATUS.                                 
008600*                                                                         
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900*                                                                         
009000 FD  PLAYER-MASTER-IN                                                     
009100     RECORDING MODE IS F                                                  
009200     BLOCK CONTAINS 0 RECORDS.                                            
009300 COPY PLAYCOPY REPLACING ==:TAG:== BY ==MSTI==.                           
009400*                                                                         
009500 FD  PLAYER-MASTER-OUT                                                    
009600     RECORDING MODE IS F                                                  
009700     BLOCK CONTAINS 0 RECORDS.                                            
009800 COPY PLAYCOPY REPLACING ==:TAG:== BY ==MSTO==.                           
009900*                                                                         
010000 FD  TRANSACTION-FILE                                                     
010100     RECORDING MODE IS F.                                                 
010200 COPY TRANREC.                                                            
010300*                                                                         
010400 FD  RESULTS-FILE                                                         
010500     RECORDING MODE IS F.                                                 
010600 01  RESULT-OUT-LINE             PIC X(132).                              
010700*                                                                         
010800 WORKING-STORAGE SECTION.                                                 
010900*                                                                         
011000 01  WS-FIELDS.                                                           
011100     05  WS-MSTI-STATUS          PIC X(02) VALUE SPACES.                  
011200     05  WS-MSTO-STATUS          PIC X(02) VALUE SPACES.                  
011300     05  WS-TRAN-STATUS          PIC X(02) VALUE SPACES.                  
011400     05  WS-RSLT-STATUS          PIC X(02) VALUE SPACES.                  
011500     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.                     
011600         88  WS-TRAN-EOF         VALUE 'Y'.                               
011700*                                                                         
011800 01  WS-LOWER-ALPHABET           PIC X(26) VALUE                          
011900         'abcdefghijklmnopqrstuvwxyz'.                                    
012000 01  WS-UPPER-ALPHABET           PIC X(26) VALUE                          
012100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
012200*                                                                         
012300* RUN-DATE WINDOWING - REDEFINES #1                                       
012400 01  WS-CURRENT-DATE-6           PIC 9(06).                               
012500 01  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.                      
012600     05  WS-CD6-YY               PIC 9(02).                               
012700     05  WS-CD6-MM               PIC 9(02).                               
012800     05  WS-CD6-DD               PIC 9(02).                               
012900 01  WS-RUN-DATE                 PIC 9(08) VALUE ZEROS.                   
013000*                                                                         
013100* DIAGNOSTIC/TRACE BYTE FOR THE FAULT-ANALYSIS LAB - REDEFINES #2         
013200 01  WS-DIAG-BYTE                PIC X(02) VALUE SPACES.                  
013300 01  WS-DIAG-BYTE-N REDEFINES WS-DIAG-BYTE                                
013400                                 PIC S9(3) COMP-3.                        
013500*                                                                         
013600* PLAYER-ID EMBEDDED IN RESULT-TEXT MESSAGES - REDEFINES #3               
013700 01  WS-MSG-ID-EDIT              PIC 9(09) VALUE ZEROS.                   
013800 01  WS-MSG-ID-EDIT-X REDEFINES WS-MSG-ID-EDIT                            
013900                                 PIC X(09).                               
014000*                                                                         
014100 01  WS-SUBSCRIPTS.                                                       
014200     05  WS-NATL-IX              PIC S9(04) COMP.                         
014300     05  WS-POSN-IX              PIC S9(04) COMP.                         
014400     05  WS-SHIFT-IX             PIC S9(04) COMP.                         
014500*                                                                         
014600 01  WS-HIGHEST-ID               PIC 9(09) COMP-3 VALUE 0.                
014700*                                                                         
014800 01  WS-CONTROL-TOTALS.                                                   
014900     05  WS-TOTAL-MASTER-READ    PIC S9(09) COMP-3 VALUE +0.              
015000     05  WS-TOTAL-TRANS-READ     PIC S9(09) COMP-3 VALUE +0.              
015100     05  WS-TOTAL-ADD-OK         PIC S9(09) COMP-3 VALUE +0.              
015200     05  WS-TOTAL-ADD-REJ        PIC S9(09) COMP-3 VALUE +0.              
015300     05  WS-TOTAL-UPD-OK         PIC S9(09) COMP-3 VALUE +0.              
015400     05  WS-TOTAL-UPD-REJ        PIC S9(09) COMP-3 VALUE +0.              
015500     05  WS-TOTAL-DEL-OK         PIC S9(09) COMP-3 VALUE +0.              
015600     05  WS-TOTAL-DEL-REJ        PIC S9(09) COMP-3 VALUE +0.              
015700     05  WS-TOTAL-WRITTEN        PIC S9(09) COMP-3 VALUE +0.              
015800*                                                                         
015900* IN-MEMORY PLAYER TABLE LOADED FROM THE MASTER AND REWRITTEN             
016000* AT END OF RUN.  HAND-DECLARED, NOT COPIED FROM PLAYCOPY, SO             
016100* THE ROW CAN SIT UNDER AN OCCURS DEPENDING ON CLAUSE.                    
016200 01  WS-PLAYER-COUNT             PIC S9(08) COMP VALUE 0.                 
016300 01  WS-PLAYER-TABLE.                                                     
016400     05  WS-PLAYER-ENTRY OCCURS 1 TO 5000 TIMES                           
016500                 DEPENDING ON WS-PLAYER-COUNT                             
016600                 INDEXED BY WS-PLAYER-IX.                                 
016700         10  WS-PLAYER-ID            PIC 9(09).                           
016800         10  WS-FIRST-NAME           PIC X(50).                           
016900         10  WS-LAST-NAME            PIC X(50).                           
017000         10  WS-DATE-OF-BIRTH        PIC 9(08).                           
017100         10  WS-HEIGHT-M             PIC 9V99.                            
017200         10  WS-NATIONALITY-COUNT    PIC 9(02).                           
017300         10  WS-NATIONALITY-TBL      PIC X(02)                            
017400                                      OCCURS 5 TIMES.                     
017500         10  WS-POSITION-COUNT       PIC 9(02).                           
017600         10  WS-POSITION-TBL         PIC X(03)                            
017700                                      OCCURS 8 TIMES.                     
017800         10  WS-POSN-GROUP-TBL       PIC X(01)                            
017900                                      OCCURS 8 TIMES.                     
018000         10  WS-CREATION-DATE        PIC 9(08).                           
018100         10  WS-LAST-MODIFIED-DATE   PIC 9(08).                           
018200         10  FILLER                  PIC X(18).                           
018300*                                                                         
018400* SCRATCH ENTRY FOR AN ADD OR UPDATE UNDER VALIDATION, BUILT              
018500* FROM THE TRANSACTION RECORD BEFORE IT IS COMMITTED TO THE               
018600* TABLE ABOVE.                                                            
018700 01  WS-NEW-PLAYER-ENTRY.                                                 
018800     05  WS-NEW-PLAYER-ID            PIC 9(09).                           
018900     05  WS-NEW-FIRST-NAME           PIC X(50).                           
019000     05  WS-NEW-LAST-NAME            PIC X(50).                           
019100     05  WS-NEW-DATE-OF-BIRTH        PIC 9(08).                           
019200* DOB BREAKDOWN FOR THE "MUST BE PRESENT" CHECK - REDEFINES #4            
019300     05  WS-NEW-DOB-BROKEN-DOWN REDEFINES                                 
019400                WS-NEW-DATE-OF-BIRTH.                                     
019500         10  WS-NEW-DOB-CCYY         PIC 9(04).                           
019600         10  WS-NEW-DOB-MM           PIC 9(02).                           
019700         10  WS-NEW-DOB-DD           PIC 9(02).                           
019800     05  WS-NEW-HEIGHT-M             PIC 9V99.                            
019900     05  WS-NEW-NATIONALITY-COUNT    PIC 9(02).                           
020000     05  WS-NEW-NATIONALITY-TBL      PIC X(02)                            
020100                                      OCCURS 5 TIMES.                     
020200     05  WS-NEW-POSITION-COUNT       PIC 9(02).                           
020300     05  WS-NEW-POSITION-TBL         PIC X(03)                            
020400                                      OCCURS 8 TIMES.                     
020500     05  WS-NEW-POSN-GROUP-TBL       PIC X(01)                            
020600                                      OCCURS 8 TIMES.                     
020700     05  WS-NEW-CREATION-DATE        PIC 9(08).                           
020800     05  WS-NEW-LAST-MODIFIED-DATE   PIC 9(08).                           
020900     05  FILLER                      PIC X(18).                           
021000*                                                                         
021100 01  WS-DUP-CHECK-WORK.                                                   
021200     05  WS-DUP-NEW-FIRST-UC         PIC X(50).                           
021300     05  WS-DUP-NEW-LAST-UC          PIC X(50).                           
021400     05  WS-DUP-TBL-FIRST-UC         PIC X(50).                           
021500     05  WS-DUP-TBL-LAST-UC          PIC X(50).                           
021600     05  FILLER                      PIC X(08).                           
021700*                                                                         
021800 01  WS-VALIDATE-SW              PIC X(01) VALUE 'Y'.                     
021900     88  WS-VALIDATE-OK          VALUE 'Y'.                               
022000 01  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.                     
022100     88  WS-DUP-FOUND            VALUE 'Y'.                               
022200 01  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                     
022300     88  WS-ENTRY-FOUND          VALUE 'Y'.                               
022400 01  WS-FOUND-IX                 PIC S9(08) COMP VALUE 0.                 
022500 01  WS-CODE-FOUND-SW            PIC X(01) VALUE 'N'.                     
022600     88  WS-CODE-FOUND           VALUE 'Y'.                               
022700 01  WS-GROUP-WORK               PIC X(01) VALUE SPACES.                  
022800 01  WS-NATL-FOUND-SW            PIC X(01) VALUE 'N'.                     
022900 01  WS-POSN-FOUND-SW            PIC X(01) VALUE 'N'.                     
023000*                                                                         
023100 01  WS-RSLT-ID-WORK             PIC 9(09) VALUE ZEROS.                   
023200 01  WS-RSLT-CODE-WORK           PIC X(03) VALUE SPACES.                  
023300 01  WS-RSLT-TEXT-WORK           PIC X(60) VALUE SPACES.                  
023400*                                                                         
023500 01  WS-CONTROL-TOTALS-LINE.                                              
023600     05  FILLER                  PIC X(20) VALUE SPACES.                  
023700     05  WS-CTL-LABEL            PIC X(30) VALUE SPACES.                  
023800     05  WS-CTL-VALUE            PIC ZZZ,ZZZ,ZZ9.                         
023900     05  FILLER                  PIC X(73) VALUE SPACES.                  
024000*                                                                         
024100 COPY RSLTCPY.                                                            
024200*                                                                         
024300 LINKAGE SECTION.                                                         
024400*                                                                         
024500 PROCEDURE DIVISION.                                                      
024600*                                                                         
024700 000-MAIN.                                                                
024800     ACCEPT WS-CURRENT-DATE-6 FROM DATE.                                  
024900     PERFORM 750-WINDOW-RUN-DATE.                                         
025000     PERFORM 700-OPEN-FILES.                                              
025100     PERFORM 710-LOAD-PLAYER-TABLE.                                       
025200     PERFORM 720-READ-TRANSACTION.                                        
025300     PERFORM 100-PROCESS-TRANSACTIONS                                     
025400             UNTIL WS-TRAN-EOF.                                           
025500     PERFORM 780-REWRITE-MASTER.                                          
025600     PERFORM 850-REPORT-CONTROL-TOTALS.                                   
025700     PERFORM 790-CLOSE-FILES.                                             
025800     GOBACK.                                                              
025900*                                                                         
026000 700-OPEN-FILES.                                                          
026100     OPEN INPUT  PLAYER-MASTER-IN                                         
026200                 TRANSACTION-FILE                                         
026300          OUTPUT  PLAYER-MASTER-OUT                                       
026400                  RESULTS-FILE.                                           
026500     IF WS-MSTI-STATUS NOT = '00'                                         
026600         DISPLAY 'PLRMNT1 ERROR OPENING MASTER INPUT. RC: '               
026700                 WS-MSTI-STATUS                                           
026800         MOVE 16 TO RETURN-CODE                                           
026900         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
027000     END-IF.                                                              
027100     IF WS-MSTO-STATUS NOT = '00'                                         
027200         DISPLAY 'PLRMNT1 ERROR OPENING MASTER OUTPUT. RC: '              
027300                 WS-MSTO-STATUS                                           
027400         MOVE 16 TO RETURN-CODE                                           
027500         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
027600     END-IF.                                                              
027700     IF WS-TRAN-STATUS NOT = '00'                                         
027800         DISPLAY 'PLRMNT1 ERROR OPENING TRANSACTION FILE. RC: '           
027900                 WS-TRAN-STATUS                                           
028000         MOVE 16 TO RETURN-CODE                                           
028100         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
028200     END-IF.                                                              
028300 700-EXIT.                                                                
028400     EXIT.                                                                
028500*                                                                         
028600 710-LOAD-PLAYER-TABLE.                                                   
028700     MOVE 0 TO WS-PLAYER-COUNT.                                           
028800     MOVE 0 TO WS-HIGHEST-ID.                                             
028900     PERFORM 715-READ-MASTER-IN.                                          
029000     PERFORM 717-STORE-MASTER-ENTRY                                       
029100             UNTIL WS-MSTI-STATUS NOT = '00'.                             
029200 710-EXIT.                                                                
029300     EXIT.                                                                
029400*                                                                         
029500 715-READ-MASTER-IN.                                                      
029600     READ PLAYER-MASTER-IN.                                               
029700 715-EXIT.                                                                
029800     EXIT.                                                                
029900*                                                                         
030000 717-STORE-MASTER-ENTRY.                                                  
030100     ADD 1 TO WS-PLAYER-COUNT.                                            
030200     SET WS-PLAYER-IX TO WS-PLAYER-COUNT.                                 
030300     MOVE MSTI-PLAYER-ID           TO WS-PLAYER-ID (WS-PLAYER-IX).        
030400     MOVE MSTI-FIRST-NAME          TO                                     
030500                                WS-FIRST-NAME (WS-PLAYER-IX).             
030600     MOVE MSTI-LAST-NAME           TO WS-LAST-NAME (WS-PLAYER-IX).        
030700     MOVE MSTI-DATE-OF-BIRTH       TO                                     
030800                            WS-DATE-OF-BIRTH (WS-PLAYER-IX).              
030900     MOVE MSTI-HEIGHT-M            TO WS-HEIGHT-M (WS-PLAYER-IX).         
031000     MOVE MSTI-NATIONALITY-COUNT   TO                                     
031100                             WS-NATIONALITY-COUNT (WS-PLAYER-IX).         
031200     MOVE MSTI-NATIONALITY-TBL (1) TO                                     
031300                             WS-NATIONALITY-TBL (WS-PLAYER-IX 1).         
031400     MOVE MSTI-NATIONALITY-TBL (2) TO                                     
031500                             WS-NATIONALITY-TBL (WS-PLAYER-IX 2).         
031600     MOVE MSTI-NATIONALITY-TBL (3) TO                                     
031700                             WS-NATIONALITY-TBL (WS-PLAYER-IX 3).         
031800     MOVE MSTI-NATIONALITY-TBL (4) TO                                     
031900                             WS-NATIONALITY-TBL (WS-PLAYER-IX 4).         
032000     MOVE MSTI-NATIONALITY-TBL (5) TO                                     
032100                             WS-NATIONALITY-TBL (WS-PLAYER-IX 5).         
032200     MOVE MSTI-POSITION-COUNT      TO                                     
032300                             WS-POSITION-COUNT (WS-PLAYER-IX).            
032400     MOVE MSTI-POSITION-TBL (1)    TO                                     
032500                             WS-POSITION-TBL (WS-PLAYER-IX 1).            
032600     MOVE MSTI-POSITION-TBL (2)    TO                                     
032700                             WS-POSITION-TBL (WS-PLAYER-IX 2).            
032800     MOVE MSTI-POSITION-TBL (3)    TO                                     
032900                             WS-POSITION-TBL (WS-PLAYER-IX 3).            
033000     MOVE MSTI-POSITION-TBL (4)    TO                                     
033100                             WS-POSITION-TBL (WS-PLAYER-IX 4).            
033200     MOVE MSTI-POSITION-TBL (5)    TO                                     
033300                             WS-POSITION-TBL (WS-PLAYER-IX 5).            
033400     MOVE MSTI-POSITION-TBL (6)    TO                                     
033500                             WS-POSITION-TBL (WS-PLAYER-IX 6).            
033600     MOVE MSTI-POSITION-TBL (7)    TO                                     
033700                             WS-POSITION-TBL (WS-PLAYER-IX 7).            
033800     MOVE MSTI-POSITION-TBL (8)    TO                                     
033900                             WS-POSITION-TBL (WS-PLAYER-IX 8).            
034000     MOVE MSTI-POSITION-GROUP-TBL (1) TO                                  
034100                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 1).          
034200     MOVE MSTI-POSITION-GROUP-TBL (2) TO                                  
034300                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 2).          
034400     MOVE MSTI-POSITION-GROUP-TBL (3) TO                                  
034500                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 3).          
034600     MOVE MSTI-POSITION-GROUP-TBL (4) TO                                  
034700                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 4).          
034800     MOVE MSTI-POSITION-GROUP-TBL (5) TO                                  
034900                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 5).          
035000     MOVE MSTI-POSITION-GROUP-TBL (6) TO                                  
035100                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 6).          
035200     MOVE MSTI-POSITION-GROUP-TBL (7) TO                                  
035300                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 7).          
035400     MOVE MSTI-POSITION-GROUP-TBL (8) TO                                  
035500                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 8).          
035600     MOVE MSTI-CREATION-DATE       TO                                     
035700                             WS-CREATION-DATE (WS-PLAYER-IX).             
035800     MOVE MSTI-LAST-MODIFIED-DATE  TO                                     
035900                             WS-LAST-MODIFIED-DATE (WS-PLAYER-IX).        
036000     IF MSTI-PLAYER-ID > WS-HIGHEST-ID                                    
036100         MOVE MSTI-PLAYER-ID TO WS-HIGHEST-ID                             
036200     END-IF.                                                              
036300     ADD 1 TO WS-TOTAL-MASTER-READ.                                       
036400     PERFORM 715-READ-MASTER-IN.                                          
036500 717-EXIT.                                                                
036600     EXIT.                                                                
036700*                                                                         
036800* 2011-09-19 MKR TRUE TRANSACTION READ COUNT KEPT HERE - SEE      CR4118  
036900* WS-TOTAL-MASTER-READ IN 717 FOR THE SEPARATE MASTER LOAD COUNT. CR4118  
037000 720-READ-TRANSACTION.                                                    
037100     READ TRANSACTION-FILE                                                
037200         AT END                                                           
037300             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
037400         NOT AT END                                                       
037500             ADD 1 TO WS-TOTAL-TRANS-READ                                 
037600     END-READ.                                                            
037700 720-EXIT.                                                                
037800     EXIT.                                                                
037900*                                                                         
038000 100-PROCESS-TRANSACTIONS.                                                
038100     EVALUATE TRUE                                                        
038200         WHEN TRANS-CODE-ADD                                              
038300             PERFORM 2100-ADD-PLAYER                                      
038400         WHEN TRANS-CODE-UPDATE                                           
038500             PERFORM 2200-UPDATE-PLAYER THRU 2200-EXIT                    
038600         WHEN TRANS-CODE-DELETE                                           
038700             PERFORM 2300-DELETE-PLAYER                                   
038800         WHEN TRANS-CODE-DELETE-ALL                                       
038900             PERFORM 2400-DELETE-ALL-PLAYERS                              
039000         WHEN OTHER                                                       
039100             MOVE 98               TO WS-DIAG-BYTE-N                      
039200     END-EVALUATE.                                                        
039300     PERFORM 720-READ-TRANSACTION.                                        
039400 100-EXIT.                                                                
039500     EXIT.                                                                
039600*                                                                         
039700 2100-ADD-PLAYER.                                                         
039800     PERFORM 2120-MOVE-TRAN-TO-PLAYER.                                    
039900     PERFORM 2150-VALIDATE-ADD THRU 2150-EXIT.                            
040000     IF WS-VALIDATE-OK                                                    
040100         ADD 1 TO WS-HIGHEST-ID                                           
040200         MOVE WS-HIGHEST-ID         TO WS-NEW-PLAYER-ID                   
040300         MOVE WS-RUN-DATE           TO WS-NEW-CREATION-DATE               
040400         MOVE WS-RUN-DATE           TO WS-NEW-LAST-MODIFIED-DATE          
040500         PERFORM 2180-APPEND-NEW-ENTRY                                    
040600         MOVE WS-NEW-PLAYER-ID      TO WS-RSLT-ID-WORK                    
040700         MOVE 'OK '                 TO WS-RSLT-CODE-WORK                  
040800         MOVE 'PLAYER ADDED'        TO WS-RSLT-TEXT-WORK                  
040900         ADD 1 TO WS-TOTAL-ADD-OK                                         
041000     ELSE                                                                 
041100         MOVE 0                     TO WS-RSLT-ID-WORK                    
041200         ADD 1 TO WS-TOTAL-ADD-REJ                                        
041300     END-IF.                                                              
041400     PERFORM 2900-WRITE-RESULT.                                           
041500 2100-EXIT.                                                               
041600     EXIT.                                                                
041700*                                                                         
041800 2120-MOVE-TRAN-TO-PLAYER.                                                
041900     MOVE TRANS-FIRST-NAME          TO WS-NEW-FIRST-NAME.                 
042000     MOVE TRANS-LAST-NAME           TO WS-NEW-LAST-NAME.                  
042100     MOVE TRANS-DATE-OF-BIRTH       TO WS-NEW-DATE-OF-BIRTH.              
042200     MOVE TRANS-HEIGHT-M            TO WS-NEW-HEIGHT-M.                   
042300     MOVE TRANS-NATIONALITY-COUNT   TO WS-NEW-NATIONALITY-COUNT.          
042400     MOVE TRANS-NATIONALITY-TBL (1) TO WS-NEW-NATIONALITY-TBL (1).        
042500     MOVE TRANS-NATIONALITY-TBL (2) TO WS-NEW-NATIONALITY-TBL (2).        
042600     MOVE TRANS-NATIONALITY-TBL (3) TO WS-NEW-NATIONALITY-TBL (3).        
042700     MOVE TRANS-NATIONALITY-TBL (4) TO WS-NEW-NATIONALITY-TBL (4).        
042800     MOVE TRANS-NATIONALITY-TBL (5) TO WS-NEW-NATIONALITY-TBL (5).        
042900     MOVE TRANS-POSITION-COUNT      TO WS-NEW-POSITION-COUNT.             
043000     MOVE TRANS-POSITION-TBL (1)    TO WS-NEW-POSITION-TBL (1).           
043100     MOVE TRANS-POSITION-TBL (2)    TO WS-NEW-POSITION-TBL (2).           
043200     MOVE TRANS-POSITION-TBL (3)    TO WS-NEW-POSITION-TBL (3).           
043300     MOVE TRANS-POSITION-TBL (4)    TO WS-NEW-POSITION-TBL (4).           
043400     MOVE TRANS-POSITION-TBL (5)    TO WS-NEW-POSITION-TBL (5).           
043500     MOVE TRANS-POSITION-TBL (6)    TO WS-NEW-POSITION-TBL (6).           
043600     MOVE TRANS-POSITION-TBL (7)    TO WS-NEW-POSITION-TBL (7).           
043700     MOVE TRANS-POSITION-TBL (8)    TO WS-NEW-POSITION-TBL (8).           
043800     MOVE SPACES                   TO WS-NEW-POSN-GROUP-TBL (1)           
043900                                       WS-NEW-POSN-GROUP-TBL (2)          
044000                                       WS-NEW-POSN-GROUP-TBL (3)          
044100                                       WS-NEW-POSN-GROUP-TBL (4)          
044200                                       WS-NEW-POSN-GROUP-TBL (5)          
044300                                       WS-NEW-POSN-GROUP-TBL (6)          
044400                                       WS-NEW-POSN-GROUP-TBL (7)          
044500                                       WS-NEW-POSN-GROUP-TBL (8).         
044600 2120-EXIT.                                                               
044700     EXIT.                                                                
044800*                                                                         
044900 2150-VALIDATE-ADD.                                                       
045000     MOVE 'Y' TO WS-VALIDATE-SW.                                          
045100*                                                                         
045200     IF WS-NEW-DOB-CCYY = 0                                               
045300         OR WS-NEW-DATE-OF-BIRTH NOT < WS-RUN-DATE                        
045400         MOVE 'N'               TO WS-VALIDATE-SW                         
045500         MOVE 'E01'             TO WS-RSLT-CODE-WORK                      
045600         MOVE 'DATE OF BIRTH MUST BE IN THE PAST'                         
045700                                TO WS-RSLT-TEXT-WORK                      
045800         GO TO 2150-EXIT                                                  
045900     END-IF.                                                              
046000*                                                                         
046100     PERFORM 2600-CHECK-DUPLICATE.                                        
046200     IF WS-DUP-FOUND                                                      
046300         MOVE 'N'               TO WS-VALIDATE-SW                         
046400         MOVE 'E02'             TO WS-RSLT-CODE-WORK                      
046500         MOVE 'PLAYER ALREADY EXISTS'                                     
046600                                TO WS-RSLT-TEXT-WORK                      
046700         GO TO 2150-EXIT                                                  
046800     END-IF.                                                              
046900*                                                                         
047000     IF WS-NEW-HEIGHT-M < 1.40                                            
047100         MOVE 'N'               TO WS-VALIDATE-SW                         
047200         MOVE 'E03'             TO WS-RSLT-CODE-WORK                      
047300         MOVE 'PLAYER TOO SHORT'                                          
047400                                TO WS-RSLT-TEXT-WORK                      
047500         GO TO 2150-EXIT                                                  
047600     END-IF.                                                              
047700*                                                                         
047800     IF WS-NEW-FIRST-NAME = SPACES                                        
047900         OR WS-NEW-LAST-NAME = SPACES                                     
048000         MOVE 'N'               TO WS-VALIDATE-SW                         
048100         MOVE 'E01'             TO WS-RSLT-CODE-WORK                      
048200         MOVE 'FIRST OR LAST NAME IS BLANK'                               
048300                                TO WS-RSLT-TEXT-WORK                      
048400         GO TO 2150-EXIT                                                  
048500     END-IF.                                                              
048600*                                                                         
048700     IF WS-NEW-NATIONALITY-COUNT = 0                                      
048800         MOVE 'N'               TO WS-VALIDATE-SW                         
048900         MOVE 'E06'             TO WS-RSLT-CODE-WORK                      
049000         MOVE 'AT LEAST ONE NATIONALITY REQUIRED'                         
049100                                TO WS-RSLT-TEXT-WORK                      
049200         GO TO 2150-EXIT                                                  
049300     END-IF.                                                              
049400     PERFORM 2700-VALIDATE-NATIONALITIES.                                 
049500     IF NOT WS-CODE-FOUND                                                 
049600         MOVE 'N'               TO WS-VALIDATE-SW                         
049700         MOVE 'E06'             TO WS-RSLT-CODE-WORK                      
049800         MOVE 'UNKNOWN NATIONALITY CODE'                                  
049900                                TO WS-RSLT-TEXT-WORK                      
050000         GO TO 2150-EXIT                                                  
050100     END-IF.                                                              
050200*                                                                         
050300     IF WS-NEW-POSITION-COUNT = 0                                         
050400         MOVE 'N'               TO WS-VALIDATE-SW                         
050500         MOVE 'E05'             TO WS-RSLT-CODE-WORK                      
050600         MOVE 'AT LEAST ONE POSITION REQUIRED'                            
050700                                TO WS-RSLT-TEXT-WORK                      
050800         GO TO 2150-EXIT                                                  
050900     END-IF.                                                              
051000     PERFORM 2750-VALIDATE-POSITIONS.                                     
051100     IF NOT WS-CODE-FOUND                                                 
051200         MOVE 'N'               TO WS-VALIDATE-SW                         
051300         MOVE 'E05'             TO WS-RSLT-CODE-WORK                      
051400         MOVE 'UNKNOWN POSITION CODE'                                     
051500                                TO WS-RSLT-TEXT-WORK                      
051600         GO TO 2150-EXIT                                                  
051700     END-IF.                                                              
051800*                                                                         
051900     IF WS-NEW-HEIGHT-M < 1.50                                            
052000         MOVE 'N'               TO WS-VALIDATE-SW                         
052100         MOVE 'E03'             TO WS-RSLT-CODE-WORK                      
052200         MOVE 'PLAYER TOO SHORT'                                          
052300                                TO WS-RSLT-TEXT-WORK                      
052400         GO TO 2150-EXIT                                                  
052500     END-IF.                                                              
052600     IF WS-NEW-HEIGHT-M > 2.20                                            
052700         MOVE 'N'               TO WS-VALIDATE-SW                         
052800         MOVE 'E03'             TO WS-RSLT-CODE-WORK                      
052900         MOVE 'PLAYER TOO TALL'                                           
053000                                TO WS-RSLT-TEXT-WORK                      
053100         GO TO 2150-EXIT                                                  
053200     END-IF.                                                              
053300 2150-EXIT.                                                               
053400     EXIT.                                                                
053500*                                                                         
053600 2180-APPEND-NEW-ENTRY.                                                   
053700     ADD 1 TO WS-PLAYER-COUNT.                                            
053800     SET WS-PLAYER-IX TO WS-PLAYER-COUNT.                                 
053900     MOVE WS-NEW-PLAYER-ID      TO WS-PLAYER-ID (WS-PLAYER-IX).           
054000     MOVE WS-NEW-FIRST-NAME     TO WS-FIRST-NAME (WS-PLAYER-IX).          
054100     MOVE WS-NEW-LAST-NAME      TO WS-LAST-NAME (WS-PLAYER-IX).           
054200     MOVE WS-NEW-DATE-OF-BIRTH  TO                                        
054300                            WS-DATE-OF-BIRTH (WS-PLAYER-IX).              
054400     MOVE WS-NEW-HEIGHT-M       TO WS-HEIGHT-M (WS-PLAYER-IX).            
054500     MOVE WS-NEW-NATIONALITY-COUNT TO                                     
054600                           WS-NATIONALITY-COUNT (WS-PLAYER-IX).           
054700     MOVE WS-NEW-NATIONALITY-TBL (1) TO                                   
054800                           WS-NATIONALITY-TBL (WS-PLAYER-IX 1).           
054900     MOVE WS-NEW-NATIONALITY-TBL (2) TO                                   
055000                           WS-NATIONALITY-TBL (WS-PLAYER-IX 2).           
055100     MOVE WS-NEW-NATIONALITY-TBL (3) TO                                   
055200                           WS-NATIONALITY-TBL (WS-PLAYER-IX 3).           
055300     MOVE WS-NEW-NATIONALITY-TBL (4) TO                                   
055400                           WS-NATIONALITY-TBL (WS-PLAYER-IX 4).           
055500     MOVE WS-NEW-NATIONALITY-TBL (5) TO                                   
055600                           WS-NATIONALITY-TBL (WS-PLAYER-IX 5).           
055700     MOVE WS-NEW-POSITION-COUNT TO                                        
055800                           WS-POSITION-COUNT (WS-PLAYER-IX).              
055900     MOVE WS-NEW-POSITION-TBL (1) TO                                      
056000                           WS-POSITION-TBL (WS-PLAYER-IX 1).              
056100     MOVE WS-NEW-POSITION-TBL (2) TO                                      
056200                           WS-POSITION-TBL (WS-PLAYER-IX 2).              
056300     MOVE WS-NEW-POSITION-TBL (3) TO                                      
056400                           WS-POSITION-TBL (WS-PLAYER-IX 3).              
056500     MOVE WS-NEW-POSITION-TBL (4) TO                                      
056600                           WS-POSITION-TBL (WS-PLAYER-IX 4).              
056700     MOVE WS-NEW-POSITION-TBL (5) TO                                      
056800                           WS-POSITION-TBL (WS-PLAYER-IX 5).              
056900     MOVE WS-NEW-POSITION-TBL (6) TO                                      
057000                           WS-POSITION-TBL (WS-PLAYER-IX 6).              
057100     MOVE WS-NEW-POSITION-TBL (7) TO                                      
057200                           WS-POSITION-TBL (WS-PLAYER-IX 7).              
057300     MOVE WS-NEW-POSITION-TBL (8) TO                                      
057400                           WS-POSITION-TBL (WS-PLAYER-IX 8).              
057500     MOVE WS-NEW-POSN-GROUP-TBL (1) TO                                    
057600                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 1).            
057700     MOVE WS-NEW-POSN-GROUP-TBL (2) TO                                    
057800                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 2).            
057900     MOVE WS-NEW-POSN-GROUP-TBL (3) TO                                    
058000                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 3).            
058100     MOVE WS-NEW-POSN-GROUP-TBL (4) TO                                    
058200                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 4).            
058300     MOVE WS-NEW-POSN-GROUP-TBL (5) TO                                    
058400                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 5).            
058500     MOVE WS-NEW-POSN-GROUP-TBL (6) TO                                    
058600                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 6).            
058700     MOVE WS-NEW-POSN-GROUP-TBL (7) TO                                    
058800                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 7).            
058900     MOVE WS-NEW-POSN-GROUP-TBL (8) TO                                    
059000                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 8).            
059100     MOVE WS-NEW-CREATION-DATE  TO                                        
059200                            WS-CREATION-DATE (WS-PLAYER-IX).              
059300     MOVE WS-NEW-LAST-MODIFIED-DATE TO                                    
059400                           WS-LAST-MODIFIED-DATE (WS-PLAYER-IX).          
059500 2180-EXIT.                                                               
059600     EXIT.                                                                
059700*                                                                         
059800 2200-UPDATE-PLAYER.                                                      
059900     MOVE TRANS-PLAYER-ID        TO WS-NEW-PLAYER-ID.                     
060000     PERFORM 2650-FIND-PLAYER-BY-ID.                                      
060100     IF NOT WS-ENTRY-FOUND                                                
060200         MOVE TRANS-PLAYER-ID    TO WS-RSLT-ID-WORK                       
060300         MOVE 'E04'             TO WS-RSLT-CODE-WORK                      
060400         MOVE 'PLAYER NOT FOUND'                                          
060500                                TO WS-RSLT-TEXT-WORK                      
060600         ADD 1 TO WS-TOTAL-UPD-REJ                                        
060700         PERFORM 2900-WRITE-RESULT                                        
060800         GO TO 2200-EXIT                                                  
060900     END-IF.                                                              
061000     PERFORM 2120-MOVE-TRAN-TO-PLAYER.                                    
061100     PERFORM 2250-VALIDATE-UPDATE THRU 2250-EXIT.                         
061200     IF WS-VALIDATE-OK                                                    
061300         MOVE WS-RUN-DATE       TO WS-NEW-LAST-MODIFIED-DATE              
061400         MOVE WS-CREATION-DATE (WS-PLAYER-IX) TO                          
061500                                   WS-NEW-CREATION-DATE                   
061600         PERFORM 2280-REPLACE-ENTRY                                       
061700         MOVE TRANS-PLAYER-ID    TO WS-RSLT-ID-WORK                       
061800         MOVE 'OK '             TO WS-RSLT-CODE-WORK                      
061900         MOVE 'PLAYER UPDATED'  TO WS-RSLT-TEXT-WORK                      
062000         ADD 1 TO WS-TOTAL-UPD-OK                                         
062100     ELSE                                                                 
062200         MOVE TRANS-PLAYER-ID    TO WS-RSLT-ID-WORK                       
062300         ADD 1 TO WS-TOTAL-UPD-REJ                                        
062400     END-IF.                                                              
062500     PERFORM 2900-WRITE-RESULT.                                           
062600 2200-EXIT.                                                               
062700     EXIT.                                                                
062800*                                                                         
062900* 2011-09-19 MKR ZERO NATIONALITY/POSITION COUNT NOW REJECTED     CR4118  
063000* HERE THE SAME AS IN 2150-VALIDATE-ADD - A COUNT OF ZERO USED    CR4118  
063100* TO SLIP THROUGH BECAUSE THE VARYING LOOP IN 2700/2750 NEVER     CR4118  
063200* EXECUTES AND LEAVES WS-CODE-FOUND-SW SET FROM ITS LAST TRUE.    CR4118  
063300 2250-VALIDATE-UPDATE.                                                    
063400     MOVE 'Y' TO WS-VALIDATE-SW.                                          
063500     IF WS-NEW-HEIGHT-M < 1.40                                            
063600         MOVE 'N'               TO WS-VALIDATE-SW                         
063700         MOVE 'E03'             TO WS-RSLT-CODE-WORK                      
063800         MOVE 'PLAYER TOO SHORT'                                          
063900                                TO WS-RSLT-TEXT-WORK                      
064000         GO TO 2250-EXIT                                                  
064100     END-IF.                                                              
064200     IF WS-NEW-NATIONALITY-COUNT = 0                                      
064300         MOVE 'N'               TO WS-VALIDATE-SW                         
064400         MOVE 'E06'             TO WS-RSLT-CODE-WORK                      
064500         MOVE 'AT LEAST ONE NATIONALITY REQUIRED'                         
064600                                TO WS-RSLT-TEXT-WORK                      
064700         GO TO 2250-EXIT                                                  
064800     END-IF.                                                              
064900     PERFORM 2700-VALIDATE-NATIONALITIES.                                 
065000     IF NOT WS-CODE-FOUND                                                 
065100         MOVE 'N'               TO WS-VALIDATE-SW                         
065200         MOVE 'E06'             TO WS-RSLT-CODE-WORK                      
065300         MOVE 'UNKNOWN NATIONALITY CODE'                                  
065400                                TO WS-RSLT-TEXT-WORK                      
065500         GO TO 2250-EXIT                                                  
065600     END-IF.                                                              
065700     IF WS-NEW-POSITION-COUNT = 0                                         
065800         MOVE 'N'               TO WS-VALIDATE-SW                         
065900         MOVE 'E05'             TO WS-RSLT-CODE-WORK                      
066000         MOVE 'AT LEAST ONE POSITION REQUIRED'                            
066100                                TO WS-RSLT-TEXT-WORK                      
066200         GO TO 2250-EXIT                                                  
066300     END-IF.                                                              
066400     PERFORM 2750-VALIDATE-POSITIONS.                                     
066500     IF NOT WS-CODE-FOUND                                                 
066600         MOVE 'N'               TO WS-VALIDATE-SW                         
066700         MOVE 'E05'             TO WS-RSLT-CODE-WORK                      
066800         MOVE 'UNKNOWN POSITION CODE'                                     
066900                                TO WS-RSLT-TEXT-WORK                      
067000         GO TO 2250-EXIT                                                  
067100     END-IF.                                                              
067200 2250-EXIT.                                                               
067300     EXIT.                                                                
067400*                                                                         
067500 2280-REPLACE-ENTRY.                                                      
067600     MOVE WS-NEW-FIRST-NAME     TO WS-FIRST-NAME (WS-PLAYER-IX).          
067700     MOVE WS-NEW-LAST-NAME      TO WS-LAST-NAME (WS-PLAYER-IX).           
067800     MOVE WS-NEW-DATE-OF-BIRTH  TO                                        
067900                            WS-DATE-OF-BIRTH (WS-PLAYER-IX).              
068000     MOVE WS-NEW-HEIGHT-M       TO WS-HEIGHT-M (WS-PLAYER-IX).            
068100     MOVE WS-NEW-NATIONALITY-COUNT TO                                     
068200                           WS-NATIONALITY-COUNT (WS-PLAYER-IX).           
068300     MOVE WS-NEW-NATIONALITY-TBL (1) TO                                   
068400                           WS-NATIONALITY-TBL (WS-PLAYER-IX 1).           
068500     MOVE WS-NEW-NATIONALITY-TBL (2) TO                                   
068600                           WS-NATIONALITY-TBL (WS-PLAYER-IX 2).           
068700     MOVE WS-NEW-NATIONALITY-TBL (3) TO                                   
068800                           WS-NATIONALITY-TBL (WS-PLAYER-IX 3).           
068900     MOVE WS-NEW-NATIONALITY-TBL (4) TO                                   
069000                           WS-NATIONALITY-TBL (WS-PLAYER-IX 4).           
069100     MOVE WS-NEW-NATIONALITY-TBL (5) TO                                   
069200                           WS-NATIONALITY-TBL (WS-PLAYER-IX 5).           
069300     MOVE WS-NEW-POSITION-COUNT TO                                        
069400                           WS-POSITION-COUNT (WS-PLAYER-IX).              
069500     MOVE WS-NEW-POSITION-TBL (1) TO                                      
069600                           WS-POSITION-TBL (WS-PLAYER-IX 1).              
069700     MOVE WS-NEW-POSITION-TBL (2) TO                                      
069800                           WS-POSITION-TBL (WS-PLAYER-IX 2).              
069900     MOVE WS-NEW-POSITION-TBL (3) TO                                      
070000                           WS-POSITION-TBL (WS-PLAYER-IX 3).              
070100     MOVE WS-NEW-POSITION-TBL (4) TO                                      
070200                           WS-POSITION-TBL (WS-PLAYER-IX 4).              
070300     MOVE WS-NEW-POSITION-TBL (5) TO                                      
070400                           WS-POSITION-TBL (WS-PLAYER-IX 5).              
070500     MOVE WS-NEW-POSITION-TBL (6) TO                                      
070600                           WS-POSITION-TBL (WS-PLAYER-IX 6).              
070700     MOVE WS-NEW-POSITION-TBL (7) TO                                      
070800                           WS-POSITION-TBL (WS-PLAYER-IX 7).              
070900     MOVE WS-NEW-POSITION-TBL (8) TO                                      
071000                           WS-POSITION-TBL (WS-PLAYER-IX 8).              
071100     MOVE WS-NEW-POSN-GROUP-TBL (1) TO                                    
071200                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 1).            
071300     MOVE WS-NEW-POSN-GROUP-TBL (2) TO                                    
071400                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 2).            
071500     MOVE WS-NEW-POSN-GROUP-TBL (3) TO                                    
071600                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 3).            
071700     MOVE WS-NEW-POSN-GROUP-TBL (4) TO                                    
071800                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 4).            
071900     MOVE WS-NEW-POSN-GROUP-TBL (5) TO                                    
072000                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 5).            
072100     MOVE WS-NEW-POSN-GROUP-TBL (6) TO                                    
072200                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 6).            
072300     MOVE WS-NEW-POSN-GROUP-TBL (7) TO                                    
072400                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 7).            
072500     MOVE WS-NEW-POSN-GROUP-TBL (8) TO                                    
072600                           WS-POSN-GROUP-TBL (WS-PLAYER-IX 8).            
072700     MOVE WS-NEW-CREATION-DATE  TO                                        
072800                            WS-CREATION-DATE (WS-PLAYER-IX).              
072900     MOVE WS-NEW-LAST-MODIFIED-DATE TO                                    
073000                           WS-LAST-MODIFIED-DATE (WS-PLAYER-IX).          
073100 2280-EXIT.                                                               
073200     EXIT.                                                                
073300*                                                                         
073400 2300-DELETE-PLAYER.                                                      
073500     MOVE TRANS-PLAYER-ID        TO WS-NEW-PLAYER-ID.                     
073600     PERFORM 2650-FIND-PLAYER-BY-ID.                                      
073700     IF NOT WS-ENTRY-FOUND                                                
073800         MOVE TRANS-PLAYER-ID    TO WS-RSLT-ID-WORK                       
073900         MOVE 'E04'             TO WS-RSLT-CODE-WORK                      
074000         MOVE 'PLAYER NOT FOUND'                                          
074100                                TO WS-RSLT-TEXT-WORK                      
074200         ADD 1 TO WS-TOTAL-DEL-REJ                                        
074300     ELSE                                                                 
074400         PERFORM 2350-REMOVE-ENTRY                                        
074500         MOVE TRANS-PLAYER-ID    TO WS-RSLT-ID-WORK                       
074600         MOVE 'OK '             TO WS-RSLT-CODE-WORK                      
074700         MOVE TRANS-PLAYER-ID    TO WS-MSG-ID-EDIT                        
074800         MOVE SPACES            TO WS-RSLT-TEXT-WORK                      
074900         STRING 'PLAYER ' WS-MSG-ID-EDIT-X ' DELETED'                     
075000             DELIMITED BY SIZE INTO WS-RSLT-TEXT-WORK                     
075100         END-STRING                                                       
075200         ADD 1 TO WS-TOTAL-DEL-OK                                         
075300     END-IF.                                                              
075400     PERFORM 2900-WRITE-RESULT.                                           
075500 2300-EXIT.                                                               
075600     EXIT.                                                                
075700*                                                                         
075800 2350-REMOVE-ENTRY.                                                       
075900     PERFORM 2360-SHIFT-ONE-ENTRY                                         
076000             VARYING WS-SHIFT-IX FROM WS-FOUND-IX BY 1                    
076100             UNTIL WS-SHIFT-IX NOT < WS-PLAYER-COUNT.                     
076200     SUBTRACT 1 FROM WS-PLAYER-COUNT.                                     
076300 2350-EXIT.                                                               
076400     EXIT.                                                                
076500*                                                                         
076600 2360-SHIFT-ONE-ENTRY.                                                    
076700     MOVE WS-PLAYER-ENTRY (WS-SHIFT-IX + 1)                               
076800                            TO WS-PLAYER-ENTRY (WS-SHIFT-IX).             
076900 2360-EXIT.                                                               
077000     EXIT.                                                                
077100*                                                                         
077200 2400-DELETE-ALL-PLAYERS.                                                 
077300     IF WS-DELETE-ALL-DISABLED                                            
077400         MOVE 0                 TO WS-RSLT-ID-WORK                        
077500         MOVE 'E04'             TO WS-RSLT-CODE-WORK                      
077600         MOVE 'DELETE-ALL NOT AUTHORIZED - UPSI-1 OFF'                    
077700                                TO WS-RSLT-TEXT-WORK                      
077800         ADD 1 TO WS-TOTAL-DEL-REJ                                        
077900     ELSE                                                                 
078000         MOVE 0                 TO WS-PLAYER-COUNT                        
078100         MOVE 0                 TO WS-RSLT-ID-WORK                        
078200         MOVE 'OK '             TO WS-RSLT-CODE-WORK                      
078300         MOVE 'ALL PLAYER RECORDS DELETED'                                
078400                                TO WS-RSLT-TEXT-WORK                      
078500         ADD 1 TO WS-TOTAL-DEL-OK                                         
078600     END-IF.                                                              
078700     PERFORM 2900-WRITE-RESULT.                                           
078800 2400-EXIT.                                                               
078900     EXIT.                                                                
079000*                                                                         
079100 2600-CHECK-DUPLICATE.                                                    
079200     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
079300     MOVE WS-NEW-FIRST-NAME     TO WS-DUP-NEW-FIRST-UC.                   
079400     MOVE WS-NEW-LAST-NAME      TO WS-DUP-NEW-LAST-UC.                    
079500     INSPECT WS-DUP-NEW-FIRST-UC                                          
079600             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
079700     INSPECT WS-DUP-NEW-LAST-UC                                           
079800             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
079900     IF WS-PLAYER-COUNT > 0                                               
080000         PERFORM 2620-COMPARE-ONE-ENTRY                                   
080100                 VARYING WS-PLAYER-IX FROM 1 BY 1                         
080200                 UNTIL WS-PLAYER-IX > WS-PLAYER-COUNT                     
080300                    OR WS-DUP-FOUND                                       
080400     END-IF.                                                              
080500 2600-EXIT.                                                               
080600     EXIT.                                                                
080700*                                                                         
080800 2620-COMPARE-ONE-ENTRY.                                                  
080900     MOVE WS-FIRST-NAME (WS-PLAYER-IX) TO WS-DUP-TBL-FIRST-UC.            
081000     MOVE WS-LAST-NAME (WS-PLAYER-IX)  TO WS-DUP-TBL-LAST-UC.             
081100     INSPECT WS-DUP-TBL-FIRST-UC                                          
081200             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
081300     INSPECT WS-DUP-TBL-LAST-UC                                           
081400             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
081500     IF WS-DUP-NEW-FIRST-UC = WS-DUP-TBL-FIRST-UC                         
081600        AND WS-DUP-NEW-LAST-UC = WS-DUP-TBL-LAST-UC                       
081700        AND WS-NEW-DATE-OF-BIRTH = WS-DATE-OF-BIRTH (WS-PLAYER-IX)        
081800         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
081900     END-IF.                                                              
082000 2620-EXIT.                                                               
082100     EXIT.                                                                
082200*                                                                         
082300 2650-FIND-PLAYER-BY-ID.                                                  
082400     MOVE 'N' TO WS-FOUND-SW.                                             
082500     MOVE 0   TO WS-FOUND-IX.                                             
082600     IF WS-PLAYER-COUNT > 0                                               
082700         PERFORM 2660-COMPARE-ID-ENTRY                                    
082800                 VARYING WS-PLAYER-IX FROM 1 BY 1                         
082900                 UNTIL WS-PLAYER-IX > WS-PLAYER-COUNT                     
083000                    OR WS-ENTRY-FOUND                                     
083100     END-IF.                                                              
083200     SET WS-PLAYER-IX TO WS-FOUND-IX.                                     
083300 2650-EXIT.                                                               
083400     EXIT.                                                                
083500*                                                                         
083600 2660-COMPARE-ID-ENTRY.                                                   
083700     IF WS-PLAYER-ID (WS-PLAYER-IX) = WS-NEW-PLAYER-ID                    
083800         MOVE 'Y' TO WS-FOUND-SW                                          
083900         SET WS-FOUND-IX TO WS-PLAYER-IX                                  
084000     END-IF.                                                              
084100 2660-EXIT.                                                               
084200     EXIT.                                                                
084300*                                                                         
084400 2700-VALIDATE-NATIONALITIES.                                             
084500     MOVE 'Y' TO WS-CODE-FOUND-SW.                                        
084600     PERFORM 2720-CHECK-ONE-NATIONALITY                                   
084700             VARYING WS-NATL-IX FROM 1 BY 1                               
084800             UNTIL WS-NATL-IX > WS-NEW-NATIONALITY-COUNT                  
084900                OR NOT WS-CODE-FOUND.                                     
085000 2700-EXIT.                                                               
085100     EXIT.                                                                
085200*                                                                         
085300 2720-CHECK-ONE-NATIONALITY.                                              
085400     CALL 'PLRNATV' USING WS-NEW-NATIONALITY-TBL (WS-NATL-IX),            
085500                           WS-NATL-FOUND-SW.                              
085600     IF WS-NATL-FOUND-SW NOT = 'Y'                                        
085700         MOVE 'N' TO WS-CODE-FOUND-SW                                     
085800     END-IF.                                                              
085900 2720-EXIT.                                                               
086000     EXIT.                                                                
086100*                                                                         
086200 2750-VALIDATE-POSITIONS.                                                 
086300     MOVE 'Y' TO WS-CODE-FOUND-SW.                                        
086400     PERFORM 2770-CHECK-ONE-POSITION                                      
086500             VARYING WS-POSN-IX FROM 1 BY 1                               
086600             UNTIL WS-POSN-IX > WS-NEW-POSITION-COUNT                     
086700                OR NOT WS-CODE-FOUND.                                     
086800 2750-EXIT.                                                               
086900     EXIT.                                                                
087000*                                                                         
087100 2770-CHECK-ONE-POSITION.                                                 
087200     CALL 'PLRPOSGR' USING WS-NEW-POSITION-TBL (WS-POSN-IX),              
087300                           WS-GROUP-WORK,                                 
087400                           WS-POSN-FOUND-SW.                              
087500     IF WS-POSN-FOUND-SW NOT = 'Y'                                        
087600         MOVE 'N' TO WS-CODE-FOUND-SW                                     
087700     ELSE                                                                 
087800         MOVE WS-GROUP-WORK TO WS-NEW-POSN-GROUP-TBL (WS-POSN-IX)         
087900     END-IF.                                                              
088000 2770-EXIT.                                                               
088100     EXIT.                                                                
088200*                                                                         
088300 2900-WRITE-RESULT.                                                       
088400     MOVE WS-RSLT-ID-WORK       TO RESULT-ID.                             
088500     MOVE WS-RSLT-CODE-WORK     TO RESULT-CODE.                           
088600     MOVE WS-RSLT-TEXT-WORK     TO RESULT-TEXT.                           
088700     WRITE RESULT-OUT-LINE      FROM RESULT-RECORD.                       
088800 2900-EXIT.                                                               
088900     EXIT.                                                                
089000*                                                                         
089100 750-WINDOW-RUN-DATE.                                                     
089200     IF WS-CD6-YY < 50                                                    
089300         COMPUTE WS-RUN-DATE = 20000000 +                                 
089400                 (WS-CD6-YY * 10000) + (WS-CD6-MM * 100) +                
089500                  WS-CD6-DD                                               
089600     ELSE                                                                 
089700         COMPUTE WS-RUN-DATE = 19000000 +                                 
089800                 (WS-CD6-YY * 10000) + (WS-CD6-MM * 100) +                
089900                  WS-CD6-DD                                               
090000     END-IF.                                                              
090100 750-EXIT.                                                                
090200     EXIT.                                                                
090300*                                                                         
090400 780-REWRITE-MASTER.                                                      
090500     IF WS-PLAYER-COUNT > 0                                               
090600         PERFORM 785-WRITE-ONE-MASTER-ENTRY                               
090700                 VARYING WS-PLAYER-IX FROM 1 BY 1                         
090800                 UNTIL WS-PLAYER-IX > WS-PLAYER-COUNT                     
090900     END-IF.                                                              
091000 780-EXIT.                                                                
091100     EXIT.                                                                
091200*                                                                         
091300 785-WRITE-ONE-MASTER-ENTRY.                                              
091400     MOVE WS-PLAYER-ID (WS-PLAYER-IX)  TO MSTO-PLAYER-ID.                 
091500     MOVE WS-FIRST-NAME (WS-PLAYER-IX) TO MSTO-FIRST-NAME.                
091600     MOVE WS-LAST-NAME (WS-PLAYER-IX)  TO MSTO-LAST-NAME.                 
091700     MOVE WS-DATE-OF-BIRTH (WS-PLAYER-IX) TO MSTO-DATE-OF-BIRTH.          
091800     MOVE WS-HEIGHT-M (WS-PLAYER-IX)   TO MSTO-HEIGHT-M.                  
091900     MOVE WS-NATIONALITY-COUNT (WS-PLAYER-IX) TO                          
092000                                    MSTO-NATIONALITY-COUNT.               
092100     MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 1) TO                          
092200                                    MSTO-NATIONALITY-TBL (1).             
092300     MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 2) TO                          
092400                                    MSTO-NATIONALITY-TBL (2).             
092500     MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 3) TO                          
092600                                    MSTO-NATIONALITY-TBL (3).             
092700     MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 4) TO                          
092800                                    MSTO-NATIONALITY-TBL (4).             
092900     MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 5) TO                          
093000                                    MSTO-NATIONALITY-TBL (5).             
093100     MOVE WS-POSITION-COUNT (WS-PLAYER-IX) TO MSTO-POSITION-COUNT.        
093200     MOVE WS-POSITION-TBL (WS-PLAYER-IX 1) TO                             
093300                                    MSTO-POSITION-TBL (1).                
093400     MOVE WS-POSITION-TBL (WS-PLAYER-IX 2) TO                             
093500                                    MSTO-POSITION-TBL (2).                
093600     MOVE WS-POSITION-TBL (WS-PLAYER-IX 3) TO                             
093700                                    MSTO-POSITION-TBL (3).                
093800     MOVE WS-POSITION-TBL (WS-PLAYER-IX 4) TO                             
093900                                    MSTO-POSITION-TBL (4).                
094000     MOVE WS-POSITION-TBL (WS-PLAYER-IX 5) TO                             
094100                                    MSTO-POSITION-TBL (5).                
094200     MOVE WS-POSITION-TBL (WS-PLAYER-IX 6) TO                             
094300                                    MSTO-POSITION-TBL (6).                
094400     MOVE WS-POSITION-TBL (WS-PLAYER-IX 7) TO                             
094500                                    MSTO-POSITION-TBL (7).                
094600     MOVE WS-POSITION-TBL (WS-PLAYER-IX 8) TO                             
094700                                    MSTO-POSITION-TBL (8).                
094800     MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 1) TO                           
094900                                    MSTO-POSITION-GROUP-TBL (1).          
095000     MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 2) TO                           
095100                                    MSTO-POSITION-GROUP-TBL (2).          
095200     MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 3) TO                           
095300                                    MSTO-POSITION-GROUP-TBL (3).          
095400     MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 4) TO                           
095500                                    MSTO-POSITION-GROUP-TBL (4).          
095600     MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 5) TO                           
095700                                    MSTO-POSITION-GROUP-TBL (5).          
095800     MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 6) TO                           
095900                                    MSTO-POSITION-GROUP-TBL (6).          
096000     MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 7) TO                           
096100                                    MSTO-POSITION-GROUP-TBL (7).          
096200     MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 8) TO                           
096300                                    MSTO-POSITION-GROUP-TBL (8).          
096400     MOVE WS-CREATION-DATE (WS-PLAYER-IX) TO MSTO-CREATION-DATE.          
096500     MOVE WS-LAST-MODIFIED-DATE (WS-PLAYER-IX) TO                         
096600                                    MSTO-LAST-MODIFIED-DATE.              
096700     WRITE MSTO-PLAYER-RECORD.                                            
096800     ADD 1 TO WS-TOTAL-WRITTEN.                                           
096900 785-EXIT.                                                                
097000     EXIT.                                                                
097100*                                                                         
097200 850-REPORT-CONTROL-TOTALS.                                               
097300     MOVE 'TRANSACTIONS READ............' TO WS-CTL-LABEL.                
097400     MOVE WS-TOTAL-TRANS-READ    TO WS-CTL-VALUE.                         
097500     WRITE RESULT-OUT-LINE FROM WS-CONTROL-TOTALS-LINE.                   
097600     MOVE 'ADDS ACCEPTED.................' TO WS-CTL-LABEL.               
097700     MOVE WS-TOTAL-ADD-OK        TO WS-CTL-VALUE.                         
097800     WRITE RESULT-OUT-LINE FROM WS-CONTROL-TOTALS-LINE.                   
097900     MOVE 'ADDS REJECTED.................' TO WS-CTL-LABEL.               
098000     MOVE WS-TOTAL-ADD-REJ       TO WS-CTL-VALUE.                         
098100     WRITE RESULT-OUT-LINE FROM WS-CONTROL-TOTALS-LINE.                   
098200     MOVE 'UPDATES APPLIED...............' TO WS-CTL-LABEL.               
098300     MOVE WS-TOTAL-UPD-OK        TO WS-CTL-VALUE.                         
098400     WRITE RESULT-OUT-LINE FROM WS-CONTROL-TOTALS-LINE.                   
098500     MOVE 'UPDATES REJECTED..............' TO WS-CTL-LABEL.               
098600     MOVE WS-TOTAL-UPD-REJ       TO WS-CTL-VALUE.                         
098700     WRITE RESULT-OUT-LINE FROM WS-CONTROL-TOTALS-LINE.                   
098800     MOVE 'DELETES APPLIED...............' TO WS-CTL-LABEL.               
098900     MOVE WS-TOTAL-DEL-OK        TO WS-CTL-VALUE.                         
099000     WRITE RESULT-OUT-LINE FROM WS-CONTROL-TOTALS-LINE.                   
099100     MOVE 'DELETES REJECTED..............' TO WS-CTL-LABEL.               
099200     MOVE WS-TOTAL-DEL-REJ       TO WS-CTL-VALUE.                         
099300     WRITE RESULT-OUT-LINE FROM WS-CONTROL-TOTALS-LINE.                   
099400     MOVE 'MASTER RECORDS WRITTEN........' TO WS-CTL-LABEL.               
099500     MOVE WS-TOTAL-WRITTEN       TO WS-CTL-VALUE.                         
099600     WRITE RESULT-OUT-LINE FROM WS-CONTROL-TOTALS-LINE.                   
099700 850-EXIT.                                                                
099800     EXIT.                                                                
099900*                                                                         
100000 790-CLOSE-FILES.                                                         
100100     CLOSE PLAYER-MASTER-IN                                               
100200           PLAYER-MASTER-OUT                                              
100300           TRANSACTION-FILE                                               
100400           RESULTS-FILE.                                                  
100500 790-EXIT.                                                                
100600     EXIT.                                                                
