000100*****************************************************************         
000200* TRANREC  --  PLAYER MAINTENANCE TRANSACTION RECORD                      
000300*                                                                         
000400* ONE TRANSACTION PER LINE ON THE TRANSACTIONS FILE.  TRANS-CODE          
000500* SELECTS THE ACTION; THE BUSINESS FIELDS BELOW ARE ONLY                  
000600* MEANINGFUL FOR ADD (A) AND UPDATE (U).  TRANS-CODE X DRIVES             
000700* THE DELETE-ALL UTILITY PATH AND CARRIES NO BUSINESS FIELDS.             
000800*                                                                         
000900* MAINT HISTORY                                                           
001000* 1994-10-19 JMT  ORIGINAL - ADD/UPDATE/DELETE CARD LAYOUT                
001100* 1999-01-08 JMT  Y2K - TRANS-DATE-OF-BIRTH CARRIED CCYYMMDD      Y2K008  
001200* 2003-05-27 DLW  ADDED TRANS-CODE X (DELETE-ALL UTILITY RUN)     CR2118  
001300*****************************************************************         
001400 01  TRANSACTION-RECORD.                                                  
001500     05  TRANS-CODE                  PIC X(01).                           
001600         88  TRANS-CODE-ADD          VALUE 'A'.                           
001700         88  TRANS-CODE-UPDATE       VALUE 'U'.                           
001800         88  TRANS-CODE-DELETE       VALUE 'D'.                           
001900         88  TRANS-CODE-DELETE-ALL   VALUE 'X'.                           
002000     05  TRANS-PLAYER-ID             PIC 9(09).                           
002100     05  TRANS-FIRST-NAME            PIC X(50).                           
002200     05  TRANS-LAST-NAME             PIC X(50).                           
002300     05  TRANS-DATE-OF-BIRTH         PIC 9(08).                           
002400     05  TRANS-HEIGHT-M              PIC 9V99.                            
002500     05  TRANS-NATIONALITY-COUNT     PIC 9(02).                           
002600     05  TRANS-NATIONALITY-TBL       PIC X(02)                            
002700                OCCURS 5 TIMES.                                           
002800     05  TRANS-POSITION-COUNT        PIC 9(02).                           
002900     05  TRANS-POSITION-TBL          PIC X(03)                            
003000                OCCURS 8 TIMES.                                           
003100     05  FILLER                      PIC X(01).                           
