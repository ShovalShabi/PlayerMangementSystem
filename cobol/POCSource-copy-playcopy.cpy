000100*****************************************************************         
000200* PLAYCOPY  --  PLAYER MASTER RECORD LAYOUT                               
000300*                                                                         
000400* USED FOR THE PLAYER MASTER FD IN PLRMNT1, ONCE PER OPEN MODE            
000500* (TAG=MSTI ON THE INPUT COPY, TAG=MSTO ON THE OUTPUT COPY) SO            
000600* THE REWRITE PASS CAN HOLD BOTH RECORD AREAS AT ONCE.  COPY              
000700* THIS MEMBER ONCE PER TAG, REPLACING THE :TAG: PLACEHOLDER.              
000800*                                                                         
000900*    COPY PLAYCOPY REPLACING ==:TAG:== BY ==MSTI==.                       
001000*    COPY PLAYCOPY REPLACING ==:TAG:== BY ==MSTO==.                       
001100*                                                                         
001200* FIXED LENGTH 200 BYTES.  KEY IS :TAG:-PLAYER-ID, ASSIGNED               
001300* SEQUENTIALLY BY PLRMNT1 STARTING AT 1.                                  
001400*                                                                         
001500* MAINT HISTORY                                                           
001600* 1986-02-11 RSN  ORIGINAL LAYOUT - 40 BYTE SQUAD CARD                    
001700* 1991-07-03 RSN  WIDENED NAME FIELDS, ADDED NATIONALITY TABLE            
001800* 1994-10-19 JMT  ADDED POSITION TABLE AND POSITION-GROUP TABLE           
001900* 1999-01-08 JMT  Y2K - DATES CARRIED CCYYMMDD, WAS YYMMDD        Y2K008  
002000* 2003-05-27 DLW  ADDED LAST-MODIFIED-DATE FOR UPDATE TRACKING            
002100*****************************************************************         
002200 01  :TAG:-PLAYER-RECORD.                                                 
002300     05  :TAG:-PLAYER-ID             PIC 9(09).                           
002400     05  :TAG:-PLAYER-NAME.                                               
002500         10  :TAG:-FIRST-NAME        PIC X(50).                           
002600         10  :TAG:-LAST-NAME         PIC X(50).                           
002700     05  :TAG:-DATE-OF-BIRTH         PIC 9(08).                           
002800     05  :TAG:-DOB-BROKEN-DOWN REDEFINES                                  
002900                :TAG:-DATE-OF-BIRTH.                                      
003000         10  :TAG:-DOB-CCYY          PIC 9(04).                           
003100         10  :TAG:-DOB-MM            PIC 9(02).                           
003200         10  :TAG:-DOB-DD            PIC 9(02).                           
003300     05  :TAG:-HEIGHT-M              PIC 9V99.                            
003400     05  :TAG:-NATIONALITY-COUNT     PIC 9(02).                           
003500     05  :TAG:-NATIONALITY-TBL       PIC X(02)                            
003600                OCCURS 5 TIMES.                                           
003700     05  :TAG:-POSITION-COUNT        PIC 9(02).                           
003800     05  :TAG:-POSITION-TBL          PIC X(03)                            
003900                OCCURS 8 TIMES.                                           
004000     05  :TAG:-POSITION-GROUP-TBL    PIC X(01)                            
004100                OCCURS 8 TIMES.                                           
004200         88  :TAG:-PGRP-DEFENDER     VALUE 'D'.                           
004300         88  :TAG:-PGRP-MIDFIELDER   VALUE 'M'.                           
004400         88  :TAG:-PGRP-FORWARD      VALUE 'F'.                           
004500     05  :TAG:-CREATION-DATE         PIC 9(08).                           
004600     05  :TAG:-LAST-MODIFIED-DATE    PIC 9(08).                           
004700     05  FILLER                      PIC X(18).                           
