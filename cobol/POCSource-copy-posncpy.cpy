000100*****************************************************************         
000200* POSNCPY  --  POSITION CODE / POSITION GROUP REFERENCE TABLE             
000300*                                                                         
000400* STATIC TABLE OF EVERY PLAYING POSITION CODE RECOGNISED BY THE           
000500* SYSTEM AND THE GROUP (D/M/F) IT RESOLVES TO.  COPIED INTO               
000600* PLRPOSGR WORKING-STORAGE.  EACH FILLER ENTRY IS A 3-CHAR CODE           
000700* (SPACE FILLED WHEN THE CODE IS SHORTER THAN 3 CHARS) FOLLOWED           
000800* BY A 1-CHAR GROUP LETTER.  POSN-GROUP-TABLE-R REDEFINES THE             
000900* LITERAL BLOCK AS A SEARCHABLE OCCURS TABLE.                             
001000*                                                                         
001100* MAINT HISTORY                                                           
001200* 1994-10-19 JMT  ORIGINAL - 16 POSITION CODES, 3 GROUPS                  
001300*****************************************************************         
001400 01  POSN-GROUP-TABLE.                                                    
001500*        DEFENDERS (GROUP D)                                              
001600     05  FILLER                      PIC X(04) VALUE 'CB D'.              
001700     05  FILLER                      PIC X(04) VALUE 'RB D'.              
001800     05  FILLER                      PIC X(04) VALUE 'LB D'.              
001900     05  FILLER                      PIC X(04) VALUE 'LWBD'.              
002000     05  FILLER                      PIC X(04) VALUE 'RWBD'.              
002100*        MIDFIELDERS (GROUP M)                                            
002200     05  FILLER                      PIC X(04) VALUE 'CDMM'.              
002300     05  FILLER                      PIC X(04) VALUE 'CM M'.              
002400     05  FILLER                      PIC X(04) VALUE 'CAMM'.              
002500     05  FILLER                      PIC X(04) VALUE 'RM M'.              
002600     05  FILLER                      PIC X(04) VALUE 'LM M'.              
002700*        FORWARDS (GROUP F)                                               
002800     05  FILLER                      PIC X(04) VALUE 'RF F'.              
002900     05  FILLER                      PIC X(04) VALUE 'LF F'.              
003000     05  FILLER                      PIC X(04) VALUE 'CF F'.              
003100     05  FILLER                      PIC X(04) VALUE 'ST F'.              
003200     05  FILLER                      PIC X(04) VALUE 'LW F'.              
003300     05  FILLER                      PIC X(04) VALUE 'RW F'.              
003400 01  POSN-GROUP-TABLE-R REDEFINES POSN-GROUP-TABLE.                       
003500     05  POSN-TBL-ENTRY              OCCURS 16 TIMES                      
003600                                      INDEXED BY POSN-TBL-IX.             
003700         10  POSN-TBL-CODE           PIC X(03).                           
003800         10  POSN-TBL-GROUP          PIC X(01).                           
003900 01  POSN-TBL-COUNT                  PIC S9(04) COMP VALUE +16.           
