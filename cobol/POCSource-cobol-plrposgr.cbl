000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                          
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    PLRPOSGR.                                                 
000700 AUTHOR.        J M TORRES.                                               
000800 INSTALLATION.  SYSTEMS GROUP - DATA PROCESSING.                          
000900 DATE-WRITTEN.  10/19/94.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      NONE.                                                     
001200*                                                                         
001300* POSITION GROUP RESOLVER.  CALLED BY PLRMNT1 AND PLRENQ1.                
001400* RESOLVES A PLAYING-POSITION CODE TO ITS POSITION GROUP                  
001500* (D = DEFENDER, M = MIDFIELDER, F = FORWARD) AGAINST THE                 
001600* STATIC TABLE IN POSNCPY.  MATCH IS CASE-INSENSITIVE; THE                
001700* RETURNED CODE IS ALWAYS UPPER-CASED.  SETS POSN-FOUND-SW                
001800* TO 'N' WHEN THE CODE DOES NOT RESOLVE.                                  
001900*                                                                         
002000* CHANGE LOG                                                              
002100* 10/19/94  JMT  ORIGINAL - 16 POSITION CODES, 3 GROUPS                   
002200* 03/02/96  RSN  CASE-FOLD INPUT BEFORE TABLE SEARCH                      
002300* 01/08/99  JMT  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,             
002400*                NO CHANGES REQUIRED, SIGNED OFF FOR Y2K                  
002500* 05/27/03  DLW  ADDED CHARACTER-CLASS CHECK SO A GARBLED CODE            
002600*                IS REPORTED SEPARATELY FROM A WELL-FORMED BUT            
002700*                UNKNOWN CODE IN THE DIAGNOSTIC TRACE                     
002800* 11/14/08  DLW  ADDED DIAGNOSTIC TRACE SWITCH UPSI-1 FOR THE             
002900*                FAULT-ANALYSIS LAB                                       
003000* 06/03/11  DLW  SAME GARBLED CODE PROBLEM AS PLRNATV, SEE THAT   CR4105  
003100*                CHANGE LOG - ADDED RAW BYTE DUMP OF THE                  
003200*                OFFENDING SUBSCRIPT TO THE TRACE HERE TOO                
003300*****************************************************************         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS POSITION-CODE-ALPHA IS 'A' THRU 'Z' 'a' THRU 'z'               
003900     UPSI-1 ON  STATUS IS WS-TRACE-SWITCH-ON                              
004000            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300*                                                                         
004400 01  WS-LOWER-ALPHABET               PIC X(26) VALUE                      
004500         'abcdefghijklmnopqrstuvwxyz'.                                    
004600 01  WS-UPPER-ALPHABET               PIC X(26) VALUE                      
004700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
004800*                                                                         
004900 01  WS-POSN-CODE-WORK               PIC X(03).                           
005000 01  WS-POSN-CODE-CHARS REDEFINES WS-POSN-CODE-WORK.                      
005100     05  WS-POSN-CHAR                OCCURS 3 TIMES                       
005200                                      PIC X(01).                          
005300*                                                                         
005400 01  WS-DIAG-BYTE                    PIC X(02) VALUE SPACES.              
005500 01  WS-DIAG-BYTE-N REDEFINES WS-DIAG-BYTE                                
005600                                      PIC S9(3) COMP-3.                   
005700*                                                                         
005800 01  WS-SUBSCRIPTS.                                                       
005900     05  WS-CHAR-IX                  PIC S9(04) COMP VALUE +0.            
006000 01  WS-SUBSCRIPTS-X REDEFINES WS-SUBSCRIPTS.                             
006100     05  WS-CHAR-IX-X                PIC X(04).                           
006200*                                                                         
006300 01  WS-TRACE-LINE.                                                       
006400     05  FILLER                      PIC X(16) VALUE                      
006500             'PLRPOSGR CODE: '.                                           
006600     05  WS-TRACE-CODE                PIC X(03).                          
006700     05  FILLER                      PIC X(10) VALUE                      
006800             '  GROUP: '.                                                 
006900     05  WS-TRACE-GROUP                PIC X(01).                         
007000     05  FILLER                      PIC X(50) VALUE SPACES.              
007100*                                                                         
007200 01  WS-BAD-CHAR-TRACE-LINE.                                              
007300     05  FILLER                      PIC X(23) VALUE                      
007400             'PLRPOSGR BAD CHAR RAW: '.                                   
007500     05  WS-BAD-CHAR-RAW-BYTES       PIC X(04).                           
007600     05  FILLER                      PIC X(53) VALUE SPACES.              
007700*                                                                         
007800 01  WS-BAD-CHAR-SW                  PIC X(01) VALUE 'N'.                 
007900     88  WS-BAD-CHAR-FOUND           VALUE 'Y'.                           
008000*                                                                         
008100 COPY POSNCPY.                                                            
008200*                                                                         
008300 LINKAGE SECTION.                                                         
008400 01  POSITION-CODE-IN             PIC X(03).                              
008500 01  POSITION-GROUP-OUT           PIC X(01).                              
008600 01  POSN-FOUND-SW                PIC X(01).                              
008700     88  POSN-FOUND               VALUE 'Y'.                              
008800     88  POSN-NOT-FOUND           VALUE 'N'.                              
008900*                                                                         
009000 PROCEDURE DIVISION USING POSITION-CODE-IN,                               
009100                           POSITION-GROUP-OUT,                            
009200                           POSN-FOUND-SW.                                 
009300*                                                                         
009400 000-MAIN.                                                                
009500     MOVE SPACES                TO POSITION-GROUP-OUT.                    
009600     SET POSN-NOT-FOUND      TO TRUE.                                     
009700     MOVE 'N'                   TO WS-BAD-CHAR-SW.                        
009800     MOVE POSITION-CODE-IN   TO WS-POSN-CODE-WORK.                        
009900     PERFORM 100-CHECK-CHAR-CLASS                                         
010000             VARYING WS-CHAR-IX FROM 1 BY 1                               
010100             UNTIL WS-CHAR-IX > 3.                                        
010200     IF WS-BAD-CHAR-FOUND                                                 
010300         MOVE 99                TO WS-DIAG-BYTE-N                         
010400         IF WS-TRACE-SWITCH-ON                                            
010500             MOVE WS-CHAR-IX-X  TO WS-BAD-CHAR-RAW-BYTES                  
010600             DISPLAY WS-BAD-CHAR-TRACE-LINE                               
010700         END-IF                                                           
010800         GO TO 000-EXIT                                                   
010900     END-IF.                                                              
011000     INSPECT WS-POSN-CODE-WORK                                            
011100             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
011200     PERFORM 200-SEARCH-TABLE                                             
011300             VARYING POSN-TBL-IX FROM 1 BY 1                              
011400             UNTIL POSN-TBL-IX > POSN-TBL-COUNT                           
011500                OR POSN-FOUND.                                            
011600     IF WS-TRACE-SWITCH-ON                                                
011700         PERFORM 900-WRITE-TRACE                                          
011800     END-IF.                                                              
011900 000-EXIT.                                                                
012000     GOBACK.                                                              
012100*                                                                         
012200 100-CHECK-CHAR-CLASS.                                                    
012300     IF WS-POSN-CHAR (WS-CHAR-IX) NOT = SPACE                             
012400        AND WS-POSN-CHAR (WS-CHAR-IX) IS NOT POSITION-CODE-ALPHA          
012500         MOVE 'Y'               TO WS-BAD-CHAR-SW                         
012600     END-IF.                                                              
012700 100-EXIT.                                                                
012800     EXIT.                                                                
012900*                                                                         
013000 200-SEARCH-TABLE.                                                        
013100     IF POSN-TBL-CODE (POSN-TBL-IX) = WS-POSN-CODE-WORK                   
013200         MOVE POSN-TBL-GROUP (POSN-TBL-IX)                                
013300                                TO POSITION-GROUP-OUT                     
013400         SET POSN-FOUND      TO TRUE                                      
013500     END-IF.                                                              
013600 200-EXIT.                                                                
013700     EXIT.                                                                
013800*                                                                         
013900 900-WRITE-TRACE.                                                         
014000     MOVE WS-POSN-CODE-WORK    TO WS-TRACE-CODE.                          
014100     MOVE POSITION-GROUP-OUT TO WS-TRACE-GROUP.                           
014200     DISPLAY WS-TRACE-LINE.                                               
014300 900-EXIT.                                                                
014400     EXIT.                                                                
