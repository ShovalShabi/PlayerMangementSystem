000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                          
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    PLRNATV.                                                  
000700 AUTHOR.        J M TORRES.                                               
000800 INSTALLATION.  SYSTEMS GROUP - DATA PROCESSING.                          
000900 DATE-WRITTEN.  10/19/94.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      NONE.                                                     
001200*                                                                         
001300* NATIONALITY CODE VALIDATOR.  CALLED BY PLRMNT1 TO CHECK A               
001400* TWO-LETTER COUNTRY CODE AGAINST THE SUPPORTED ISO 3166-1                
001500* ALPHA-2 LIST IN NATLCPY.  MATCH IS AN EXACT UPPER-CASE                  
001600* COMPARE - NO SUBSTRING OR CASE-FOLDING OF THE TABLE ITSELF,             
001700* ONLY THE INCOMING CODE IS UPPER-CASED BEFORE THE SEARCH.                
001800*                                                                         
001900* CHANGE LOG                                                              
002000* 10/19/94  JMT  ORIGINAL - 149 ISO CODES, LINEAR SEARCH                  
002100* 07/16/97  RSN  TABLE GREW TO 230 CODES WITH UN MEMBERSHIP               
002200*                CHANGES - LINEAR SEARCH RETIMED, STILL INSIDE            
002300*                BATCH WINDOW, NO ALGORITHM CHANGE MADE                   
002400* 01/08/99  JMT  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,             
002500*                NO CHANGES REQUIRED, SIGNED OFF FOR Y2K                  
002600* 08/04/09  DLW  ADDED AX (ALAND ISLANDS) TO NATLCPY - SEE                
002700*                NATLCPY CHANGE LOG, CR3340                               
002800* 11/14/08  DLW  ADDED DIAGNOSTIC TRACE SWITCH UPSI-1 FOR THE             
002900*                FAULT-ANALYSIS LAB, SAME CONVENTION AS PLRPOSGR          
003000* 06/03/11  DLW  GARBLED CODE ABEND IN NIGHTLY RUN TRACED TO A    CR4105  
003100*                STRAY BINARY CHAR IN COL 2 OF THE CODE - ADDED           
003200*                RAW BYTE DUMP OF THE OFFENDING SUBSCRIPT TO THE          
003300*                TRACE SO WE DO NOT HAVE TO RERUN WITH A DEBUGGER         
003400*****************************************************************         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS NATIONALITY-CODE-ALPHA IS 'A' THRU 'Z' 'a' THRU 'z'            
004000     UPSI-1 ON  STATUS IS WS-TRACE-SWITCH-ON                              
004100            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400*                                                                         
004500 01  WS-LOWER-ALPHABET               PIC X(26) VALUE                      
004600         'abcdefghijklmnopqrstuvwxyz'.                                    
004700 01  WS-UPPER-ALPHABET               PIC X(26) VALUE                      
004800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
004900*                                                                         
005000 01  WS-NATL-CODE-WORK               PIC X(02).                           
005100 01  WS-NATL-CODE-CHARS REDEFINES WS-NATL-CODE-WORK.                      
005200     05  WS-NATL-CHAR                OCCURS 2 TIMES                       
005300                                      PIC X(01).                          
005400*                                                                         
005500 01  WS-DIAG-BYTE                    PIC X(02) VALUE SPACES.              
005600 01  WS-DIAG-BYTE-N REDEFINES WS-DIAG-BYTE                                
005700                                      PIC S9(3) COMP-3.                   
005800*                                                                         
005900 01  WS-SUBSCRIPTS.                                                       
006000     05  WS-CHAR-IX                  PIC S9(04) COMP VALUE +0.            
006100 01  WS-SUBSCRIPTS-X REDEFINES WS-SUBSCRIPTS.                             
006200     05  WS-CHAR-IX-X                PIC X(04).                           
006300*                                                                         
006400 01  WS-TRACE-LINE.                                                       
006500     05  FILLER                      PIC X(17) VALUE                      
006600             'PLRNATV CODE:   '.                                          
006700     05  WS-TRACE-CODE                PIC X(02).                          
006800     05  FILLER                      PIC X(13) VALUE                      
006900             '   VALID: '.                                                
007000     05  WS-TRACE-VALID                PIC X(01).                         
007100     05  FILLER                      PIC X(47) VALUE SPACES.              
007200*                                                                         
007300 01  WS-BAD-CHAR-TRACE-LINE.                                              
007400     05  FILLER                      PIC X(22) VALUE                      
007500             'PLRNATV BAD CHAR RAW: '.                                    
007600     05  WS-BAD-CHAR-RAW-BYTES       PIC X(04).                           
007700     05  FILLER                      PIC X(54) VALUE SPACES.              
007800*                                                                         
007900 01  WS-BAD-CHAR-SW                  PIC X(01) VALUE 'N'.                 
008000     88  WS-BAD-CHAR-FOUND           VALUE 'Y'.                           
008100*                                                                         
008200 COPY NATLCPY.                                                            
008300*                                                                         
008400 LINKAGE SECTION.                                                         
008500 01  NATIONALITY-CODE-IN          PIC X(02).                              
008600 01  NATL-FOUND-SW                PIC X(01).                              
008700     88  NATL-FOUND               VALUE 'Y'.                              
008800     88  NATL-NOT-FOUND           VALUE 'N'.                              
008900*                                                                         
009000 PROCEDURE DIVISION USING NATIONALITY-CODE-IN,                            
009100                           NATL-FOUND-SW.                                 
009200*                                                                         
009300 000-MAIN.                                                                
009400     SET NATL-NOT-FOUND      TO TRUE.                                     
009500     MOVE 'N'                   TO WS-BAD-CHAR-SW.                        
009600     MOVE NATIONALITY-CODE-IN TO WS-NATL-CODE-WORK.                       
009700     PERFORM 100-CHECK-CHAR-CLASS                                         
009800             VARYING WS-CHAR-IX FROM 1 BY 1                               
009900             UNTIL WS-CHAR-IX > 2.                                        
010000     IF WS-BAD-CHAR-FOUND                                                 
010100         MOVE 99                TO WS-DIAG-BYTE-N                         
010200         IF WS-TRACE-SWITCH-ON                                            
010300             MOVE WS-CHAR-IX-X  TO WS-BAD-CHAR-RAW-BYTES                  
010400             DISPLAY WS-BAD-CHAR-TRACE-LINE                               
010500         END-IF                                                           
010600         GO TO 000-EXIT                                                   
010700     END-IF.                                                              
010800     INSPECT WS-NATL-CODE-WORK                                            
010900             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
011000     PERFORM 200-SEARCH-TABLE                                             
011100             VARYING NATL-TBL-IX FROM 1 BY 1                              
011200             UNTIL NATL-TBL-IX > NATL-TBL-COUNT                           
011300                OR NATL-FOUND.                                            
011400     IF WS-TRACE-SWITCH-ON                                                
011500         PERFORM 900-WRITE-TRACE                                          
011600     END-IF.                                                              
011700 000-EXIT.                                                                
011800     GOBACK.                                                              
011900*                                                                         
012000 100-CHECK-CHAR-CLASS.                                                    
012100     IF WS-NATL-CHAR (WS-CHAR-IX) IS NOT NATIONALITY-CODE-ALPHA           
012200         MOVE 'Y'               TO WS-BAD-CHAR-SW                         
012300     END-IF.                                                              
012400 100-EXIT.                                                                
012500     EXIT.                                                                
012600*                                                                         
012700 200-SEARCH-TABLE.                                                        
012800     IF NATL-TBL-ENTRY (NATL-TBL-IX) = WS-NATL-CODE-WORK                  
012900         SET NATL-FOUND      TO TRUE                                      
013000     END-IF.                                                              
013100 200-EXIT.                                                                
013200     EXIT.                                                                
013300*                                                                         
013400 900-WRITE-TRACE.                                                         
013500     MOVE WS-NATL-CODE-WORK    TO WS-TRACE-CODE.                          
013600     IF NATL-FOUND                                                        
013700         MOVE 'Y'               TO WS-TRACE-VALID                         
013800     ELSE                                                                 
013900         MOVE 'N'               TO WS-TRACE-VALID                         
014000     END-IF.                                                              
014100     DISPLAY WS-TRACE-LINE.                                               
014200 900-EXIT.                                                                
014300     EXIT.                                                                
