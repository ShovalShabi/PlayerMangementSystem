000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                          
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500* PROGRAM:  PLRENQ1                                                       
000600*                                                                         
000700* AUTHOR :  J M TORRES                                                    
000800*                                                                         
000900* READS THE PLAYER MASTER FILE TO A WORK TABLE, THEN PROCESSES            
001000* ONE OR MORE ENQUIRY REQUESTS AGAINST IT.  EACH REQUEST'S                
001100* FILTERS ARE ANDED TOGETHER, THE SURVIVORS ARE HANDED TO                 
001200* PLRSORT FOR ORDERING, AND A PAGED LISTING IS PRINTED WITH A             
001300* POSITION-GROUP BREAK AND A GRAND TOTAL.                                 
001400*                                                                         
001500* THIS PROGRAM DOES NOT UPDATE THE MASTER - RUN PLRMNT1 FIRST             
001600* IF THE ENQUIRY MUST SEE THE RESULT OF TODAY'S TRANSACTIONS.             
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.    PLRENQ1.                                                  
002000 AUTHOR.        J M TORRES.                                               
002100 INSTALLATION.  SYSTEMS GROUP - DATA PROCESSING.                          
002200 DATE-WRITTEN.  1994-11-02.                                               
002300 DATE-COMPILED.                                                           
002400 SECURITY.      NONE.                                                     
002500*                                                                         
002600* CHANGE LOG                                                              
002700* 1994-11-02  JMT  ORIGINAL - NAME SUBSTRING AND NATIONALITY              
002800*                  FILTER ONLY, SORT BY ID ASCENDING ONLY                 
002900* 1996-03-02  RSN  ADDED POSITION FILTER, CASE-FOLDS NAME AND             
003000*                  POSITION FILTER COMPARES                               
003100* 1999-01-08  JMT  Y2K - MASTER DATES NOW CCYYMMDD, WAS YYMMDD.   Y2K008  
003200*                  RUN-DATE WINDOWED OFF THE 6-DIGIT ACCEPT       Y2K008  
003300*                  FROM DATE (50/50 PIVOT), SAME AS PLRMNT1       Y2K008  
003400* 2001-11-14  JMT  ADDED SORT-FIELD/SORT-ORDER TO THE ENQUIRY     CR1024  
003500*                  REQUEST RECORD, CALLS PLRSORT INSTEAD OF       CR1024  
003600*                  THE OLD FIXED ID-ASCENDING WALK                CR1024  
003700* 2008-11-14  DLW  ADDED UPSI-1 DIAGNOSTIC TRACE SWITCH FOR               
003800*                  THE FAULT-ANALYSIS LAB, SAME CONVENTION AS             
003900*                  PLRPOSGR AND PLRNATV                                   
004000* 2009-08-04  DLW  MULTIPLE ENQUIRY REQUESTS PER RUN NOW          CR3340  
004100*                  SUPPORTED - ONE REPORT PER REQUEST, PAGE       CR3340  
004200*                  BREAK BETWEEN REPORTS                          CR3340  
004300*****************************************************************         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS NAME-CHAR-ALPHA IS 'A' THRU 'Z' 'a' THRU 'z' ' '               
004900     UPSI-1 ON  STATUS IS WS-TRACE-SWITCH-ON                              
005000            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300*                                                                         
005400     SELECT PLAYER-MASTER-IN  ASSIGN TO PLRMSTI                           
005500         ACCESS IS SEQUENTIAL                                             
005600         FILE STATUS  IS  WS-MSTI-STATUS.                                 
005700*                                                                         
005800     SELECT ENQUIRY-FILE      ASSIGN TO PLRENQR                           
005900         FILE STATUS  IS  WS-ENQ-STATUS.                                  
006000*                                                                         
006100     SELECT REPORT-FILE       ASSIGN TO PLRRPT                            
006200         FILE STATUS  IS  WS-RPT-STATUS.                                  
006300*                                                                         
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*                                                                         
006700 FD  PLAYER-MASTER-IN                                                     
006800     RECORDING MODE IS F                                                  
006900     BLOCK CONTAINS 0 RECORDS.                                            
007000 COPY PLAYCOPY REPLACING ==:TAG:== BY ==MSTI==.                           
007100*                                                                         
007200 FD  ENQUIRY-FILE                                                         
007300     RECORDING MODE IS F.                                                 
007400 COPY ENQCOPY.                                                            
007500*                                                                         
007600 FD  REPORT-FILE                                                          
007700     RECORDING MODE IS F.                                                 
007800 01  REPORT-OUT-LINE             PIC X(132).                              
007900*                                                                         
008000 WORKING-STORAGE SECTION.                                                 
008100*                                                                         
008200 01  WS-FIELDS.                                                           
008300     05  WS-MSTI-STATUS          PIC X(02) VALUE SPACES.                  
008400     05  WS-ENQ-STATUS           PIC X(02) VALUE SPACES.                  
008500     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
008600     05  WS-ENQ-EOF-SW           PIC X(01) VALUE 'N'.                     
008700         88  WS-ENQ-EOF          VALUE 'Y'.                               
008800*                                                                         
008900 01  WS-LOWER-ALPHABET           PIC X(26) VALUE                          
009000         'abcdefghijklmnopqrstuvwxyz'.                                    
009100 01  WS-UPPER-ALPHABET           PIC X(26) VALUE                          
009200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
009300*                                                                         
009400* RUN-DATE WINDOWING FOR THE PAGE HEADING - REDEFINES #1                  
009500 01  WS-CURRENT-DATE-6           PIC 9(06).                               
009600 01  WS-CURRENT-DATE-6R REDEFINES WS-CURRENT-DATE-6.                      
009700     05  WS-CD6-YY               PIC 9(02).                               
009800     05  WS-CD6-MM               PIC 9(02).                               
009900     05  WS-CD6-DD               PIC 9(02).                               
010000 01  WS-RUN-DATE                 PIC 9(08) VALUE ZEROS.                   
010100*                                                                         
010200* DIAGNOSTIC/TRACE BYTE FOR THE FAULT-ANALYSIS LAB - REDEFINES #2         
010300 01  WS-DIAG-BYTE                PIC X(02) VALUE SPACES.                  
010400 01  WS-DIAG-BYTE-N REDEFINES WS-DIAG-BYTE                                
010500                                 PIC S9(3) COMP-3.                        
010600*                                                                         
010700* DOB BROKEN DOWN FOR THE REPORT DETAIL LINE - REDEFINES #3               
010800 01  WS-DETAIL-DOB-WORK          PIC 9(08).                               
010900 01  WS-DETAIL-DOB-BROKEN-DOWN REDEFINES WS-DETAIL-DOB-WORK.              
011000     05  WS-DETAIL-DOB-CCYY      PIC 9(04).                               
011100     05  WS-DETAIL-DOB-MM        PIC 9(02).                               
011200     05  WS-DETAIL-DOB-DD        PIC 9(02).                               
011300*                                                                         
011400 01  WS-SUBSCRIPTS.                                                       
011500     05  WS-NATL-IX              PIC S9(04) COMP.                         
011600     05  WS-POSN-IX              PIC S9(04) COMP.                         
011700*                                                                         
011800 01  WS-PAGE-NO                  PIC S9(04) COMP VALUE +0.                
011900*                                                                         
012000* IN-MEMORY PLAYER TABLE LOADED FROM THE MASTER.  READ ONLY -             
012100* THIS PROGRAM NEVER REWRITES PLAYER-MASTER-IN.  HAND-DECLARED,           
012200* NOT COPIED FROM PLAYCOPY, SO THE ROW CAN SIT UNDER AN OCCURS            
012300* DEPENDING ON CLAUSE.                                                    
012400 01  WS-PLAYER-COUNT             PIC S9(08) COMP VALUE 0.                 
012500 01  WS-PLAYER-TABLE.                                                     
012600     05  WS-PLAYER-ENTRY OCCURS 1 TO 5000 TIMES                           
012700                 DEPENDING ON WS-PLAYER-COUNT                             
012800                 INDEXED BY WS-PLAYER-IX.                                 
012900         10  WS-PLAYER-ID            PIC 9(09).                           
013000         10  WS-FIRST-NAME           PIC X(50).                           
013100         10  WS-LAST-NAME            PIC X(50).                           
013200         10  WS-DATE-OF-BIRTH        PIC 9(08).                           
013300         10  WS-HEIGHT-M             PIC 9V99.                            
013400         10  WS-NATIONALITY-COUNT    PIC 9(02).                           
013500         10  WS-NATIONALITY-TBL      PIC X(02)                            
013600                                      OCCURS 5 TIMES.                     
013700         10  WS-POSITION-COUNT       PIC 9(02).                           
013800         10  WS-POSITION-TBL         PIC X(03)                            
013900                                      OCCURS 8 TIMES.                     
014000         10  WS-POSN-GROUP-TBL       PIC X(01)                            
014100                                      OCCURS 8 TIMES.                     
014200         10  WS-CREATION-DATE        PIC 9(08).                           
014300         10  WS-LAST-MODIFIED-DATE   PIC 9(08).                           
014400         10  FILLER                  PIC X(18).                           
014500*                                                                         
014600* SELECTED-PLAYER WORK TABLE - SAME ROW SHAPE AS PLRSORT'S                
014700* SELECTION-TABLE SO IT CAN BE PASSED STRAIGHT THROUGH ON                 
014800* THE CALL.  BUILT FRESH FOR EACH ENQUIRY REQUEST.                        
014900 01  WS-SELECTION-COUNT          PIC S9(08) COMP VALUE 0.                 
015000 01  WS-SELECTION-TABLE.                                                  
015100     05  WS-SEL-ENTRY OCCURS 1 TO 5000 TIMES                              
015200                 DEPENDING ON WS-SELECTION-COUNT                          
015300                 INDEXED BY WS-SEL-IX2.                                   
015400         10  WS-SEL-PLAYER-ID        PIC 9(09).                           
015500         10  WS-SEL-FIRST-NAME       PIC X(50).                           
015600         10  WS-SEL-LAST-NAME        PIC X(50).                           
015700         10  WS-SEL-DATE-OF-BIRTH    PIC 9(08).                           
015800         10  WS-SEL-HEIGHT-M         PIC 9V99.                            
015900         10  WS-SEL-NATIONALITY-COUNT                                     
016000                                      PIC 9(02).                          
016100         10  WS-SEL-NATIONALITY-TBL  PIC X(02)                            
016200                                      OCCURS 5 TIMES.                     
016300         10  WS-SEL-POSITION-COUNT   PIC 9(02).                           
016400         10  WS-SEL-POSITION-TBL     PIC X(03)                            
016500                                      OCCURS 8 TIMES.                     
016600         10  WS-SEL-POSN-GROUP-TBL   PIC X(01)                            
016700                                      OCCURS 8 TIMES.                     
016800*                                                                         
016900* SORT-FIELD/SORT-ORDER TRANSLATED TO PLRSORT'S ONE-CHAR CODES            
017000 01  WS-SORT-FIELD-CODE          PIC X(01) VALUE '1'.                     
017100 01  WS-SORT-ORDER-CODE          PIC X(01) VALUE 'A'.                     
017200*                                                                         
017300* FILTER-MATCH WORK AREA                                                  
017400 01  WS-MATCH-SW                 PIC X(01) VALUE 'Y'.                     
017500     88  WS-FILTERS-MATCH        VALUE 'Y'.                               
017600 01  WS-CODE-FOUND-SW            PIC X(01) VALUE 'N'.                     
017700     88  WS-CODE-FOUND           VALUE 'Y'.                               
017800*                                                                         
017900* GENERIC CASE-INSENSITIVE SUBSTRING SEARCH - SHARED BY THE               
018000* FIRST-NAME AND LAST-NAME FILTER CHECKS                                  
018100 01  WS-SUBSTR-HAYSTACK          PIC X(50) VALUE SPACES.                  
018200 01  WS-SUBSTR-NEEDLE            PIC X(50) VALUE SPACES.                  
018300 01  WS-SUBSTR-NEEDLE-LEN        PIC S9(04) COMP VALUE 0.                 
018400 01  WS-SUBSTR-LEN-IX            PIC S9(04) COMP VALUE 0.                 
018500 01  WS-SUBSTR-START-IX          PIC S9(04) COMP VALUE 0.                 
018600 01  WS-SUBSTR-FOUND-SW          PIC X(01) VALUE 'N'.                     
018700     88  WS-SUBSTR-FOUND         VALUE 'Y'.                               
018800*                                                                         
018900* POSITION-FILTER CASE-FOLD WORK AREA                                     
019000 01  WS-FLT-POSN-UC              PIC X(03) VALUE SPACES.                  
019100 01  WS-TBL-POSN-UC              PIC X(03) VALUE SPACES.                  
019200*                                                                         
019300* POSITION-GROUP BREAK COUNTERS AND PER-PLAYER SEEN SWITCHES              
019400 01  WS-GROUP-TOTALS.                                                     
019500     05  WS-CNT-DEFENDER         PIC S9(09) COMP-3 VALUE +0.              
019600     05  WS-CNT-MIDFIELDER       PIC S9(09) COMP-3 VALUE +0.              
019700     05  WS-CNT-FORWARD          PIC S9(09) COMP-3 VALUE +0.              
019800 01  WS-SEEN-SWITCHES.                                                    
019900     05  WS-SEEN-DEFENDER-SW     PIC X(01) VALUE 'N'.                     
020000         88  WS-SEEN-DEFENDER    VALUE 'Y'.                               
020100     05  WS-SEEN-MIDFIELDER-SW   PIC X(01) VALUE 'N'.                     
020200         88  WS-SEEN-MIDFIELDER  VALUE 'Y'.                               
020300     05  WS-SEEN-FORWARD-SW      PIC X(01) VALUE 'N'.                     
020400         88  WS-SEEN-FORWARD     VALUE 'Y'.                               
020500*                                                                         
020600 01  WS-TRACE-LINE.                                                       
020700     05  FILLER                  PIC X(17) VALUE                          
020800             'PLRENQ1 SELECTED'.                                          
020900     05  FILLER                  PIC X(02) VALUE SPACES.                  
021000     05  WS-TRACE-COUNT          PIC ZZZ,ZZ9.                             
021100     05  FILLER                  PIC X(50) VALUE SPACES.                  
021200*                                                                         
021300* REPORT PRINT LINES                                                      
021400 01  RPT-HEADING1.                                                        
021500     05  FILLER                  PIC X(30) VALUE                          
021600             'PLAYER LISTING REPORT'.                                     
021700     05  FILLER                  PIC X(14) VALUE                          
021800             '      RUN DATE'.                                            
021900     05  RPT-HDR-MM              PIC 99.                                  
022000     05  FILLER                  PIC X(01) VALUE '/'.                     
022100     05  RPT-HDR-DD              PIC 99.                                  
022200     05  FILLER                  PIC X(01) VALUE '/'.                     
022300     05  RPT-HDR-CCYY            PIC 9999.                                
022400     05  FILLER                  PIC X(10) VALUE                          
022500             '     PAGE '.                                                
022600     05  RPT-HDR-PAGE            PIC ZZZ9.                                
022700     05  FILLER                  PIC X(57) VALUE SPACES.                  
022800 01  RPT-HEADING2.                                                        
022900     05  FILLER                  PIC X(10) VALUE 'ID'.                    
023000     05  FILLER                  PIC X(30) VALUE                          
023100             'NAME (LAST, FIRST)'.                                        
023200     05  FILLER                  PIC X(12) VALUE 'DOB'.                   
023300     05  FILLER                  PIC X(08) VALUE 'HEIGHT'.                
023400     05  FILLER                  PIC X(18) VALUE                          
023500             'NATIONALITIES'.                                             
023600     05  FILLER                  PIC X(54) VALUE                          
023700             'POSITIONS'.                                                 
023800 01  RPT-HEADING3.                                                        
023900     05  FILLER                  PIC X(10) VALUE                          
024000             '----------'.                                                
024100     05  FILLER                  PIC X(30) VALUE                          
024200             '------------------------------'.                            
024300     05  FILLER                  PIC X(12) VALUE                          
024400             '----------'.                                                
024500     05  FILLER                  PIC X(08) VALUE '------'.                
024600     05  FILLER                  PIC X(18) VALUE                          
024700             '----------------'.                                          
024800     05  FILLER                  PIC X(54) VALUE                          
024900             '--------------------------------------------'.              
025000 01  RPT-DETAIL-LINE.                                                     
025100     05  RPT-DET-ID              PIC Z(8)9.                               
025200     05  FILLER                  PIC X(01) VALUE SPACES.                  
025300     05  RPT-DET-NAME            PIC X(30).                               
025400     05  FILLER                  PIC X(01) VALUE SPACES.                  
025500     05  RPT-DET-DOB             PIC X(10).                               
025600     05  FILLER                  PIC X(02) VALUE SPACES.                  
025700     05  RPT-DET-HEIGHT          PIC Z9.99.                               
025800     05  FILLER                  PIC X(02) VALUE SPACES.                  
025900     05  RPT-DET-NATIONALITIES   PIC X(16).                               
026000     05  FILLER                  PIC X(02) VALUE SPACES.                  
026100     05  RPT-DET-POSITIONS       PIC X(33).                               
026200 01  RPT-GROUP-TOTAL-LINE.                                                
026300     05  FILLER                  PIC X(20) VALUE SPACES.                  
026400     05  RPT-GRP-LABEL           PIC X(30) VALUE SPACES.                  
026500     05  RPT-GRP-VALUE           PIC ZZZ,ZZZ,ZZ9.                         
026600     05  FILLER                  PIC X(73) VALUE SPACES.                  
026700 01  RPT-GRAND-TOTAL-LINE.                                                
026800     05  FILLER                  PIC X(20) VALUE SPACES.                  
026900     05  FILLER                  PIC X(30) VALUE                          
027000             'TOTAL PLAYERS SELECTED'.                                    
027100     05  RPT-GRAND-VALUE         PIC ZZZ,ZZZ,ZZ9.                         
027200     05  FILLER                  PIC X(73) VALUE SPACES.                  
027300*                                                                         
027400 LINKAGE SECTION.                                                         
027500*                                                                         
027600 PROCEDURE DIVISION.                                                      
027700*                                                                         
027800 000-MAIN.                                                                
027900     ACCEPT WS-CURRENT-DATE-6 FROM DATE.                                  
028000     PERFORM 750-WINDOW-RUN-DATE.                                         
028100     PERFORM 700-OPEN-FILES.                                              
028200     PERFORM 710-LOAD-PLAYER-TABLE.                                       
028300     PERFORM 720-READ-ENQUIRY-REQUEST.                                    
028400     PERFORM 1000-PROCESS-ONE-ENQUIRY                                     
028500             UNTIL WS-ENQ-EOF.                                            
028600     PERFORM 790-CLOSE-FILES.                                             
028700     GOBACK.                                                              
028800*                                                                         
028900 700-OPEN-FILES.                                                          
029000     OPEN INPUT  PLAYER-MASTER-IN                                         
029100                 ENQUIRY-FILE                                             
029200          OUTPUT REPORT-FILE.                                             
029300     IF WS-MSTI-STATUS NOT = '00'                                         
029400        OR WS-ENQ-STATUS NOT = '00'                                       
029500        OR WS-RPT-STATUS NOT = '00'                                       
029600         MOVE 16             TO RETURN-CODE                               
029700         MOVE 'Y'            TO WS-ENQ-EOF-SW                             
029800     END-IF.                                                              
029900 700-EXIT.                                                                
030000     EXIT.                                                                
030100*                                                                         
030200 710-LOAD-PLAYER-TABLE.                                                   
030300     MOVE 0 TO WS-PLAYER-COUNT.                                           
030400     PERFORM 715-READ-MASTER-IN.                                          
030500     PERFORM 717-STORE-MASTER-ENTRY                                       
030600             UNTIL WS-MSTI-STATUS = '10'.                                 
030700 710-EXIT.                                                                
030800     EXIT.                                                                
030900*                                                                         
031000 715-READ-MASTER-IN.                                                      
031100     READ PLAYER-MASTER-IN.                                               
031200 715-EXIT.                                                                
031300     EXIT.                                                                
031400*                                                                         
031500 717-STORE-MASTER-ENTRY.                                                  
031600     ADD 1 TO WS-PLAYER-COUNT.                                            
031700     SET WS-PLAYER-IX TO WS-PLAYER-COUNT.                                 
031800     MOVE MSTI-PLAYER-ID           TO WS-PLAYER-ID (WS-PLAYER-IX).        
031900     MOVE MSTI-FIRST-NAME          TO                                     
032000                                WS-FIRST-NAME (WS-PLAYER-IX).             
032100     MOVE MSTI-LAST-NAME           TO WS-LAST-NAME (WS-PLAYER-IX).        
032200     MOVE MSTI-DATE-OF-BIRTH       TO                                     
032300                            WS-DATE-OF-BIRTH (WS-PLAYER-IX).              
032400     MOVE MSTI-HEIGHT-M            TO WS-HEIGHT-M (WS-PLAYER-IX).         
032500     MOVE MSTI-NATIONALITY-COUNT   TO                                     
032600                             WS-NATIONALITY-COUNT (WS-PLAYER-IX).         
032700     MOVE MSTI-NATIONALITY-TBL (1) TO                                     
032800                             WS-NATIONALITY-TBL (WS-PLAYER-IX 1).         
032900     MOVE MSTI-NATIONALITY-TBL (2) TO                                     
033000                             WS-NATIONALITY-TBL (WS-PLAYER-IX 2).         
033100     MOVE MSTI-NATIONALITY-TBL (3) TO                                     
033200                             WS-NATIONALITY-TBL (WS-PLAYER-IX 3).         
033300     MOVE MSTI-NATIONALITY-TBL (4) TO                                     
033400                             WS-NATIONALITY-TBL (WS-PLAYER-IX 4).         
033500     MOVE MSTI-NATIONALITY-TBL (5) TO                                     
033600                             WS-NATIONALITY-TBL (WS-PLAYER-IX 5).         
033700     MOVE MSTI-POSITION-COUNT      TO                                     
033800                             WS-POSITION-COUNT (WS-PLAYER-IX).            
033900     MOVE MSTI-POSITION-TBL (1)    TO                                     
034000                             WS-POSITION-TBL (WS-PLAYER-IX 1).            
034100     MOVE MSTI-POSITION-TBL (2)    TO                                     
034200                             WS-POSITION-TBL (WS-PLAYER-IX 2).            
034300     MOVE MSTI-POSITION-TBL (3)    TO                                     
034400                             WS-POSITION-TBL (WS-PLAYER-IX 3).            
034500     MOVE MSTI-POSITION-TBL (4)    TO                                     
034600                             WS-POSITION-TBL (WS-PLAYER-IX 4).            
034700     MOVE MSTI-POSITION-TBL (5)    TO                                     
034800                             WS-POSITION-TBL (WS-PLAYER-IX 5).            
034900     MOVE MSTI-POSITION-TBL (6)    TO                                     
035000                             WS-POSITION-TBL (WS-PLAYER-IX 6).            
035100     MOVE MSTI-POSITION-TBL (7)    TO                                     
035200                             WS-POSITION-TBL (WS-PLAYER-IX 7).            
035300     MOVE MSTI-POSITION-TBL (8)    TO                                     
035400                             WS-POSITION-TBL (WS-PLAYER-IX 8).            
035500     MOVE MSTI-POSITION-GROUP-TBL (1) TO                                  
035600                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 1).          
035700     MOVE MSTI-POSITION-GROUP-TBL (2) TO                                  
035800                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 2).          
035900     MOVE MSTI-POSITION-GROUP-TBL (3) TO                                  
036000                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 3).          
036100     MOVE MSTI-POSITION-GROUP-TBL (4) TO                                  
036200                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 4).          
036300     MOVE MSTI-POSITION-GROUP-TBL (5) TO                                  
036400                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 5).          
036500     MOVE MSTI-POSITION-GROUP-TBL (6) TO                                  
036600                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 6).          
036700     MOVE MSTI-POSITION-GROUP-TBL (7) TO                                  
036800                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 7).          
036900     MOVE MSTI-POSITION-GROUP-TBL (8) TO                                  
037000                             WS-POSN-GROUP-TBL (WS-PLAYER-IX 8).          
037100     MOVE MSTI-CREATION-DATE       TO                                     
037200                             WS-CREATION-DATE (WS-PLAYER-IX).             
037300     MOVE MSTI-LAST-MODIFIED-DATE  TO                                     
037400                             WS-LAST-MODIFIED-DATE (WS-PLAYER-IX).        
037500     PERFORM 715-READ-MASTER-IN.                                          
037600 717-EXIT.                                                                
037700     EXIT.                                                                
037800*                                                                         
037900 720-READ-ENQUIRY-REQUEST.                                                
038000     READ ENQUIRY-FILE                                                    
038100         AT END                                                           
038200             MOVE 'Y' TO WS-ENQ-EOF-SW                                    
038300     END-READ.                                                            
038400 720-EXIT.                                                                
038500     EXIT.                                                                
038600*                                                                         
038700 790-CLOSE-FILES.                                                         
038800     CLOSE PLAYER-MASTER-IN                                               
038900           ENQUIRY-FILE                                                   
039000           REPORT-FILE.                                                   
039100 790-EXIT.                                                                
039200     EXIT.                                                                
039300*                                                                         
039400* DRIVES ONE COMPLETE ENQUIRY - FILTER, SORT, PRINT - FOR THE             
039500* REQUEST RECORD JUST READ, THEN PICKS UP THE NEXT ONE                    
039600 1000-PROCESS-ONE-ENQUIRY.                                                
039700     MOVE 0 TO WS-SELECTION-COUNT.                                        
039800     MOVE 0 TO WS-CNT-DEFENDER WS-CNT-MIDFIELDER WS-CNT-FORWARD.          
039900     ADD 1 TO WS-PAGE-NO.                                                 
040000     PERFORM 1300-BUILD-SELECTION-TABLE                                   
040100             VARYING WS-PLAYER-IX FROM 1 BY 1                             
040200             UNTIL WS-PLAYER-IX > WS-PLAYER-COUNT.                        
040300     PERFORM 1400-DERIVE-SORT-CODES.                                      
040400     IF WS-SELECTION-COUNT > 1                                            
040500         CALL 'PLRSORT' USING WS-SELECTION-COUNT,                         
040600                               WS-SORT-FIELD-CODE,                        
040700                               WS-SORT-ORDER-CODE,                        
040800                               WS-SELECTION-TABLE                         
040900     END-IF.                                                              
041000     IF WS-TRACE-SWITCH-ON                                                
041100         MOVE WS-SELECTION-COUNT TO WS-TRACE-COUNT                        
041200         DISPLAY WS-TRACE-LINE                                            
041300     END-IF.                                                              
041400     PERFORM 800-WRITE-PAGE-HEADING.                                      
041500     PERFORM 1500-WRITE-DETAIL-LINES                                      
041600             VARYING WS-SEL-IX2 FROM 1 BY 1                               
041700             UNTIL WS-SEL-IX2 > WS-SELECTION-COUNT.                       
041800     PERFORM 1600-WRITE-GROUP-TOTALS.                                     
041900     PERFORM 1700-WRITE-GRAND-TOTAL.                                      
042000     PERFORM 720-READ-ENQUIRY-REQUEST.                                    
042100 1000-EXIT.                                                               
042200     EXIT.                                                                
042300*                                                                         
042400 800-WRITE-PAGE-HEADING.                                                  
042500     MOVE WS-RUN-DATE TO WS-DETAIL-DOB-WORK.                              
042600     MOVE WS-DETAIL-DOB-MM   TO RPT-HDR-MM.                               
042700     MOVE WS-DETAIL-DOB-DD   TO RPT-HDR-DD.                               
042800     MOVE WS-DETAIL-DOB-CCYY TO RPT-HDR-CCYY.                             
042900     MOVE WS-PAGE-NO         TO RPT-HDR-PAGE.                             
043000     WRITE REPORT-OUT-LINE FROM RPT-HEADING1 AFTER PAGE.                  
043100     WRITE REPORT-OUT-LINE FROM RPT-HEADING2 AFTER 2.                     
043200     WRITE REPORT-OUT-LINE FROM RPT-HEADING3 AFTER 1.                     
043300 800-EXIT.                                                                
043400     EXIT.                                                                
043500*                                                                         
043600* ONE PASS OF THE MASTER TABLE - IF THE PLAYER MATCHES EVERY              
043700* SUPPLIED FILTER, APPEND IT TO THE SELECTION TABLE                       
043800 1300-BUILD-SELECTION-TABLE.                                              
043900     PERFORM 1100-MATCH-FILTERS THRU 1100-EXIT.                           
044000     IF WS-FILTERS-MATCH                                                  
044100         ADD 1 TO WS-SELECTION-COUNT                                      
044200         SET WS-SEL-IX2 TO WS-SELECTION-COUNT                             
044300         MOVE WS-PLAYER-ID (WS-PLAYER-IX) TO                              
044400                               WS-SEL-PLAYER-ID (WS-SEL-IX2)              
044500         MOVE WS-FIRST-NAME (WS-PLAYER-IX) TO                             
044600                               WS-SEL-FIRST-NAME (WS-SEL-IX2)             
044700         MOVE WS-LAST-NAME (WS-PLAYER-IX) TO                              
044800                               WS-SEL-LAST-NAME (WS-SEL-IX2)              
044900         MOVE WS-DATE-OF-BIRTH (WS-PLAYER-IX) TO                          
045000                               WS-SEL-DATE-OF-BIRTH (WS-SEL-IX2)          
045100         MOVE WS-HEIGHT-M (WS-PLAYER-IX) TO                               
045200                               WS-SEL-HEIGHT-M (WS-SEL-IX2)               
045300         MOVE WS-NATIONALITY-COUNT (WS-PLAYER-IX) TO                      
045400                           WS-SEL-NATIONALITY-COUNT (WS-SEL-IX2)          
045500         MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 1) TO                      
045600                         WS-SEL-NATIONALITY-TBL (WS-SEL-IX2 1)            
045700         MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 2) TO                      
045800                         WS-SEL-NATIONALITY-TBL (WS-SEL-IX2 2)            
045900         MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 3) TO                      
046000                         WS-SEL-NATIONALITY-TBL (WS-SEL-IX2 3)            
046100         MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 4) TO                      
046200                         WS-SEL-NATIONALITY-TBL (WS-SEL-IX2 4)            
046300         MOVE WS-NATIONALITY-TBL (WS-PLAYER-IX 5) TO                      
046400                         WS-SEL-NATIONALITY-TBL (WS-SEL-IX2 5)            
046500         MOVE WS-POSITION-COUNT (WS-PLAYER-IX) TO                         
046600                           WS-SEL-POSITION-COUNT (WS-SEL-IX2)             
046700         MOVE WS-POSITION-TBL (WS-PLAYER-IX 1) TO                         
046800                         WS-SEL-POSITION-TBL (WS-SEL-IX2 1)               
046900         MOVE WS-POSITION-TBL (WS-PLAYER-IX 2) TO                         
047000                         WS-SEL-POSITION-TBL (WS-SEL-IX2 2)               
047100         MOVE WS-POSITION-TBL (WS-PLAYER-IX 3) TO                         
047200                         WS-SEL-POSITION-TBL (WS-SEL-IX2 3)               
047300         MOVE WS-POSITION-TBL (WS-PLAYER-IX 4) TO                         
047400                         WS-SEL-POSITION-TBL (WS-SEL-IX2 4)               
047500         MOVE WS-POSITION-TBL (WS-PLAYER-IX 5) TO                         
047600                         WS-SEL-POSITION-TBL (WS-SEL-IX2 5)               
047700         MOVE WS-POSITION-TBL (WS-PLAYER-IX 6) TO                         
047800                         WS-SEL-POSITION-TBL (WS-SEL-IX2 6)               
047900         MOVE WS-POSITION-TBL (WS-PLAYER-IX 7) TO                         
048000                         WS-SEL-POSITION-TBL (WS-SEL-IX2 7)               
048100         MOVE WS-POSITION-TBL (WS-PLAYER-IX 8) TO                         
048200                         WS-SEL-POSITION-TBL (WS-SEL-IX2 8)               
048300         MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 1) TO                       
048400                         WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 1)             
048500         MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 2) TO                       
048600                         WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 2)             
048700         MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 3) TO                       
048800                         WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 3)             
048900         MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 4) TO                       
049000                         WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 4)             
049100         MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 5) TO                       
049200                         WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 5)             
049300         MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 6) TO                       
049400                         WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 6)             
049500         MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 7) TO                       
049600                         WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 7)             
049700         MOVE WS-POSN-GROUP-TBL (WS-PLAYER-IX 8) TO                       
049800                         WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 8)             
049900     END-IF.                                                              
050000 1300-EXIT.                                                               
050100     EXIT.                                                                
050200*                                                                         
050300* APPLIES ALL FOUR ENQUIRY FILTERS (ANDED) TO THE CURRENT                 
050400* MASTER-TABLE ENTRY.  GOES TO THE EXIT AS SOON AS ANY                    
050500* SUPPLIED FILTER FAILS TO MATCH.                                         
050600 1100-MATCH-FILTERS.                                                      
050700     MOVE 'Y' TO WS-MATCH-SW.                                             
050800     IF FILTER-FIRST-NAME NOT = SPACES                                    
050900         MOVE WS-FIRST-NAME (WS-PLAYER-IX) TO WS-SUBSTR-HAYSTACK          
051000         MOVE FILTER-FIRST-NAME            TO WS-SUBSTR-NEEDLE            
051100         PERFORM 1150-SUBSTRING-MATCH                                     
051200         IF NOT WS-SUBSTR-FOUND                                           
051300             MOVE 'N' TO WS-MATCH-SW                                      
051400             GO TO 1100-EXIT                                              
051500         END-IF                                                           
051600     END-IF.                                                              
051700     IF FILTER-LAST-NAME NOT = SPACES                                     
051800         MOVE WS-LAST-NAME (WS-PLAYER-IX) TO WS-SUBSTR-HAYSTACK           
051900         MOVE FILTER-LAST-NAME            TO WS-SUBSTR-NEEDLE             
052000         PERFORM 1150-SUBSTRING-MATCH                                     
052100         IF NOT WS-SUBSTR-FOUND                                           
052200             MOVE 'N' TO WS-MATCH-SW                                      
052300             GO TO 1100-EXIT                                              
052400         END-IF                                                           
052500     END-IF.                                                              
052600     IF FILTER-NATIONALITY NOT = SPACES                                   
052700         PERFORM 1170-CHECK-NATIONALITY-FILTER                            
052800         IF NOT WS-CODE-FOUND                                             
052900             MOVE 'N' TO WS-MATCH-SW                                      
053000             GO TO 1100-EXIT                                              
053100         END-IF                                                           
053200     END-IF.                                                              
053300     IF FILTER-POSITION NOT = SPACES                                      
053400         PERFORM 1180-CHECK-POSITION-FILTER                               
053500         IF NOT WS-CODE-FOUND                                             
053600             MOVE 'N' TO WS-MATCH-SW                                      
053700             GO TO 1100-EXIT                                              
053800         END-IF                                                           
053900     END-IF.                                                              
054000 1100-EXIT.                                                               
054100     EXIT.                                                                
054200*                                                                         
054300* CASE-INSENSITIVE "CONTAINS" TEST - HAYSTACK/NEEDLE MUST BE              
054400* LOADED BY THE CALLER BEFORE THIS IS PERFORMED                           
054500 1150-SUBSTRING-MATCH.                                                    
054600     INSPECT WS-SUBSTR-HAYSTACK                                           
054700             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
054800     INSPECT WS-SUBSTR-NEEDLE                                             
054900             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
055000     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                                      
055100     PERFORM 1155-COMPUTE-NEEDLE-LEN                                      
055200             VARYING WS-SUBSTR-LEN-IX FROM 50 BY -1                       
055300             UNTIL WS-SUBSTR-LEN-IX < 1                                   
055400                OR WS-SUBSTR-NEEDLE (WS-SUBSTR-LEN-IX : 1)                
055500                                                    NOT = SPACE.          
055600     MOVE WS-SUBSTR-LEN-IX TO WS-SUBSTR-NEEDLE-LEN.                       
055700     IF WS-SUBSTR-NEEDLE-LEN > 0                                          
055800         PERFORM 1165-TRY-ONE-POSITION                                    
055900                 VARYING WS-SUBSTR-START-IX FROM 1 BY 1                   
056000                 UNTIL WS-SUBSTR-START-IX >                               
056100                             51 - WS-SUBSTR-NEEDLE-LEN                    
056200                    OR WS-SUBSTR-FOUND                                    
056300     END-IF.                                                              
056400 1150-EXIT.                                                               
056500     EXIT.                                                                
056600*                                                                         
056700* NO WORK HERE - THE VARYING/UNTIL ABOVE DOES THE WALK BACK               
056800* FROM COLUMN 50 LOOKING FOR THE LAST NON-BLANK CHARACTER                 
056900 1155-COMPUTE-NEEDLE-LEN.                                                 
057000     CONTINUE.                                                            
057100 1155-EXIT.                                                               
057200     EXIT.                                                                
057300*                                                                         
057400 1165-TRY-ONE-POSITION.                                                   
057500     IF WS-SUBSTR-HAYSTACK (WS-SUBSTR-START-IX :                          
057600                             WS-SUBSTR-NEEDLE-LEN)                        
057700             = WS-SUBSTR-NEEDLE (1 : WS-SUBSTR-NEEDLE-LEN)                
057800         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
057900     END-IF.                                                              
058000 1165-EXIT.                                                               
058100     EXIT.                                                                
058200*                                                                         
058300 1170-CHECK-NATIONALITY-FILTER.                                           
058400     MOVE 'N' TO WS-CODE-FOUND-SW.                                        
058500     PERFORM 1175-COMPARE-ONE-NATIONALITY                                 
058600             VARYING WS-NATL-IX FROM 1 BY 1                               
058700             UNTIL WS-NATL-IX >                                           
058800                         WS-NATIONALITY-COUNT (WS-PLAYER-IX)              
058900                OR WS-CODE-FOUND.                                         
059000 1170-EXIT.                                                               
059100     EXIT.                                                                
059200*                                                                         
059300 1175-COMPARE-ONE-NATIONALITY.                                            
059400     IF WS-NATIONALITY-TBL (WS-PLAYER-IX WS-NATL-IX)                      
059500             = FILTER-NATIONALITY                                         
059600         MOVE 'Y' TO WS-CODE-FOUND-SW                                     
059700     END-IF.                                                              
059800 1175-EXIT.                                                               
059900     EXIT.                                                                
060000*                                                                         
060100 1180-CHECK-POSITION-FILTER.                                              
060200     MOVE FILTER-POSITION TO WS-FLT-POSN-UC.                              
060300     INSPECT WS-FLT-POSN-UC                                               
060400             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
060500     MOVE 'N' TO WS-CODE-FOUND-SW.                                        
060600     PERFORM 1185-COMPARE-ONE-POSITION                                    
060700             VARYING WS-POSN-IX FROM 1 BY 1                               
060800             UNTIL WS-POSN-IX >                                           
060900                         WS-POSITION-COUNT (WS-PLAYER-IX)                 
061000                OR WS-CODE-FOUND.                                         
061100 1180-EXIT.                                                               
061200     EXIT.                                                                
061300*                                                                         
061400 1185-COMPARE-ONE-POSITION.                                               
061500     MOVE WS-POSITION-TBL (WS-PLAYER-IX WS-POSN-IX) TO                    
061600                                         WS-TBL-POSN-UC.                  
061700     INSPECT WS-TBL-POSN-UC                                               
061800             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
061900     IF WS-TBL-POSN-UC = WS-FLT-POSN-UC                                   
062000         MOVE 'Y' TO WS-CODE-FOUND-SW                                     
062100     END-IF.                                                              
062200 1185-EXIT.                                                               
062300     EXIT.                                                                
062400*                                                                         
062500 1400-DERIVE-SORT-CODES.                                                  
062600     EVALUATE TRUE                                                        
062700         WHEN SORT-BY-NAME                                                
062800             MOVE '2' TO WS-SORT-FIELD-CODE                               
062900         WHEN SORT-BY-AGE                                                 
063000             MOVE '3' TO WS-SORT-FIELD-CODE                               
063100         WHEN SORT-BY-HEIGHT                                              
063200             MOVE '4' TO WS-SORT-FIELD-CODE                               
063300         WHEN OTHER                                                       
063400             MOVE '1' TO WS-SORT-FIELD-CODE                               
063500     END-EVALUATE.                                                        
063600     IF SORT-DESCENDING                                                   
063700         MOVE 'D' TO WS-SORT-ORDER-CODE                                   
063800     ELSE                                                                 
063900         MOVE 'A' TO WS-SORT-ORDER-CODE                                   
064000     END-IF.                                                              
064100 1400-EXIT.                                                               
064200     EXIT.                                                                
064300*                                                                         
064400 1500-WRITE-DETAIL-LINES.                                                 
064500     PERFORM 1520-MOVE-PLAYER-TO-DETAIL.                                  
064600     PERFORM 1540-ACCUMULATE-GROUP-COUNTS.                                
064700     WRITE REPORT-OUT-LINE FROM RPT-DETAIL-LINE AFTER 1.                  
064800 1500-EXIT.                                                               
064900     EXIT.                                                                
065000*                                                                         
065100 1520-MOVE-PLAYER-TO-DETAIL.                                              
065200     MOVE WS-SEL-PLAYER-ID (WS-SEL-IX2)    TO RPT-DET-ID.                 
065300     MOVE SPACES                           TO RPT-DET-NAME.               
065400     STRING WS-SEL-LAST-NAME (WS-SEL-IX2) DELIMITED BY SPACE              
065500            ', '                          DELIMITED BY SIZE               
065600            WS-SEL-FIRST-NAME (WS-SEL-IX2) DELIMITED BY SPACE             
065700            INTO RPT-DET-NAME                                             
065800     END-STRING.                                                          
065900     MOVE WS-SEL-DATE-OF-BIRTH (WS-SEL-IX2) TO WS-DETAIL-DOB-WORK.        
066000     MOVE SPACES                            TO RPT-DET-DOB.               
066100     STRING WS-DETAIL-DOB-MM   DELIMITED BY SIZE                          
066200            '/'                DELIMITED BY SIZE                          
066300            WS-DETAIL-DOB-DD   DELIMITED BY SIZE                          
066400            '/'                DELIMITED BY SIZE                          
066500            WS-DETAIL-DOB-CCYY DELIMITED BY SIZE                          
066600            INTO RPT-DET-DOB                                              
066700     END-STRING.                                                          
066800     MOVE WS-SEL-HEIGHT-M (WS-SEL-IX2)      TO RPT-DET-HEIGHT.            
066900     MOVE SPACES                            TO                            
067000                                  RPT-DET-NATIONALITIES.                  
067100     MOVE SPACES                            TO RPT-DET-POSITIONS.         
067200     PERFORM 1560-BUILD-NATIONALITY-LIST                                  
067300             VARYING WS-NATL-IX FROM 1 BY 1                               
067400             UNTIL WS-NATL-IX >                                           
067500                   WS-SEL-NATIONALITY-COUNT (WS-SEL-IX2).                 
067600     PERFORM 1570-BUILD-POSITION-LIST                                     
067700             VARYING WS-POSN-IX FROM 1 BY 1                               
067800             UNTIL WS-POSN-IX >                                           
067900                   WS-SEL-POSITION-COUNT (WS-SEL-IX2).                    
068000 1520-EXIT.                                                               
068100     EXIT.                                                                
068200*                                                                         
068300 1540-ACCUMULATE-GROUP-COUNTS.                                            
068400     MOVE 'N' TO WS-SEEN-DEFENDER-SW.                                     
068500     MOVE 'N' TO WS-SEEN-MIDFIELDER-SW.                                   
068600     MOVE 'N' TO WS-SEEN-FORWARD-SW.                                      
068700     PERFORM 1545-CHECK-ONE-GROUP-SLOT                                    
068800             VARYING WS-POSN-IX FROM 1 BY 1                               
068900             UNTIL WS-POSN-IX >                                           
069000                   WS-SEL-POSITION-COUNT (WS-SEL-IX2).                    
069100     IF WS-SEEN-DEFENDER                                                  
069200         ADD 1 TO WS-CNT-DEFENDER                                         
069300     END-IF.                                                              
069400     IF WS-SEEN-MIDFIELDER                                                
069500         ADD 1 TO WS-CNT-MIDFIELDER                                       
069600     END-IF.                                                              
069700     IF WS-SEEN-FORWARD                                                   
069800         ADD 1 TO WS-CNT-FORWARD                                          
069900     END-IF.                                                              
070000 1540-EXIT.                                                               
070100     EXIT.                                                                
070200*                                                                         
070300 1545-CHECK-ONE-GROUP-SLOT.                                               
070400     EVALUATE WS-SEL-POSN-GROUP-TBL (WS-SEL-IX2 WS-POSN-IX)               
070500         WHEN 'D'                                                         
070600             MOVE 'Y' TO WS-SEEN-DEFENDER-SW                              
070700         WHEN 'M'                                                         
070800             MOVE 'Y' TO WS-SEEN-MIDFIELDER-SW                            
070900         WHEN 'F'                                                         
071000             MOVE 'Y' TO WS-SEEN-FORWARD-SW                               
071100     END-EVALUATE.                                                        
071200 1545-EXIT.                                                               
071300     EXIT.                                                                
071400*                                                                         
071500 1560-BUILD-NATIONALITY-LIST.                                             
071600     IF WS-NATL-IX = 1                                                    
071700         STRING WS-SEL-NATIONALITY-TBL (WS-SEL-IX2 WS-NATL-IX)            
071800                DELIMITED BY SIZE                                         
071900                INTO RPT-DET-NATIONALITIES                                
072000         END-STRING                                                       
072100     ELSE                                                                 
072200         STRING RPT-DET-NATIONALITIES DELIMITED BY SPACE                  
072300                ' '               DELIMITED BY SIZE                       
072400                WS-SEL-NATIONALITY-TBL (WS-SEL-IX2 WS-NATL-IX)            
072500                                  DELIMITED BY SIZE                       
072600                INTO RPT-DET-NATIONALITIES                                
072700         END-STRING                                                       
072800     END-IF.                                                              
072900 1560-EXIT.                                                               
073000     EXIT.                                                                
073100*                                                                         
073200 1570-BUILD-POSITION-LIST.                                                
073300     IF WS-POSN-IX = 1                                                    
073400         STRING WS-SEL-POSITION-TBL (WS-SEL-IX2 WS-POSN-IX)               
073500                DELIMITED BY SPACE                                        
073600                INTO RPT-DET-POSITIONS                                    
073700         END-STRING                                                       
073800     ELSE                                                                 
073900         STRING RPT-DET-POSITIONS DELIMITED BY SPACE                      
074000                ' '               DELIMITED BY SIZE                       
074100                WS-SEL-POSITION-TBL (WS-SEL-IX2 WS-POSN-IX)               
074200                                  DELIMITED BY SPACE                      
074300                INTO RPT-DET-POSITIONS                                    
074400         END-STRING                                                       
074500     END-IF.                                                              
074600 1570-EXIT.                                                               
074700     EXIT.                                                                
074800*                                                                         
074900 1600-WRITE-GROUP-TOTALS.                                                 
075000     MOVE SPACES              TO RPT-GRP-LABEL.                           
075100     MOVE 'DEFENDERS'         TO RPT-GRP-LABEL.                           
075200     MOVE WS-CNT-DEFENDER     TO RPT-GRP-VALUE.                           
075300     WRITE REPORT-OUT-LINE FROM RPT-GROUP-TOTAL-LINE AFTER 2.             
075400     MOVE SPACES              TO RPT-GRP-LABEL.                           
075500     MOVE 'MIDFIELDERS'       TO RPT-GRP-LABEL.                           
075600     MOVE WS-CNT-MIDFIELDER   TO RPT-GRP-VALUE.                           
075700     WRITE REPORT-OUT-LINE FROM RPT-GROUP-TOTAL-LINE AFTER 1.             
075800     MOVE SPACES              TO RPT-GRP-LABEL.                           
075900     MOVE 'FORWARDS'          TO RPT-GRP-LABEL.                           
076000     MOVE WS-CNT-FORWARD      TO RPT-GRP-VALUE.                           
076100     WRITE REPORT-OUT-LINE FROM RPT-GROUP-TOTAL-LINE AFTER 1.             
076200 1600-EXIT.                                                               
076300     EXIT.                                                                
076400*                                                                         
076500 1700-WRITE-GRAND-TOTAL.                                                  
076600     MOVE WS-SELECTION-COUNT TO RPT-GRAND-VALUE.                          
076700     WRITE REPORT-OUT-LINE FROM RPT-GRAND-TOTAL-LINE AFTER 2.             
076800 1700-EXIT.                                                               
076900     EXIT.                                                                
077000*                                                                         
077100 750-WINDOW-RUN-DATE.                                                     
077200     IF WS-CD6-YY < 50                                                    
077300         COMPUTE WS-RUN-DATE = 20000000 +                                 
077400                 (WS-CD6-YY * 10000) + (WS-CD6-MM * 100) +                
077500                 WS-CD6-DD                                                
077600     ELSE                                                                 
077700         COMPUTE WS-RUN-DATE = 19000000 +                                 
077800                 (WS-CD6-YY * 10000) + (WS-CD6-MM * 100) +                
077900                 WS-CD6-DD                                                
078000     END-IF.                                                              
078100 750-EXIT.                                                                
078200     EXIT.                                                                
