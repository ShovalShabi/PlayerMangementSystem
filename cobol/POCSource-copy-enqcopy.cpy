000100*****************************************************************         
000200* ENQCOPY  --  PLAYER ENQUIRY REQUEST RECORD                              
000300*                                                                         
000400* ONE RECORD PER ENQUIRY RUN ON THE ENQUIRY-REQUEST FILE.  ALL            
000500* SUPPLIED FILTERS ARE ANDED TOGETHER BY PLRENQ1.  SPACES MEAN            
000600* "NO FILTER" FOR THE FOUR FILTER FIELDS.                                 
000700*                                                                         
000800* MAINT HISTORY                                                           
000900* 1996-03-02 RSN  ORIGINAL - NAME AND NATIONALITY FILTER ONLY             
001000* 2001-11-14 JMT  ADDED POSITION FILTER AND SORT FIELD/ORDER      CR1024  
001100*****************************************************************         
001200 01  ENQUIRY-REQUEST-RECORD.                                              
001300     05  FILTER-FIRST-NAME           PIC X(50).                           
001400     05  FILTER-LAST-NAME            PIC X(50).                           
001500     05  FILTER-NATIONALITY          PIC X(02).                           
001600     05  FILTER-POSITION             PIC X(03).                           
001700     05  SORT-FIELD                  PIC X(12).                           
001800         88  SORT-BY-ID              VALUE 'ID'.                          
001900         88  SORT-BY-NAME            VALUE 'NAME'.                        
002000         88  SORT-BY-AGE             VALUE 'AGE'.                         
002100         88  SORT-BY-HEIGHT          VALUE 'HEIGHT'.                      
002200     05  SORT-ORDER                  PIC X(04).                           
002300         88  SORT-DESCENDING         VALUE 'DESC'.                        
002400     05  FILLER                      PIC X(11).                           
