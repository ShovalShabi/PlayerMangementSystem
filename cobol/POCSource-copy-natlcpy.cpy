000100*****************************************************************         
000200* NATLCPY  --  ISO 3166-1 ALPHA-2 NATIONALITY CODE TABLE                  
000300*                                                                         
000400* STATIC LIST OF SUPPORTED NATIONALITY CODES.  COPIED INTO                
000500* PLRNATV WORKING-STORAGE.  NATL-TABLE-R REDEFINES THE LITERAL            
000600* BLOCK AS A SEARCHABLE OCCURS TABLE OF 2-CHAR CODES.                     
000700*                                                                         
000800* MAINT HISTORY                                                           
000900* 1994-10-19 JMT  ORIGINAL - 230 ISO ALPHA-2 CODES                        
001000* 2009-08-04 DLW  ADDED AX (ALAND ISLANDS) PER FIFA CIRCULAR              
001100*****************************************************************         
001200 01  NATL-CODE-TABLE.                                                     
001300     05  FILLER                      PIC X(20)                            
001400                VALUE 'ADAEAFAGAIALAMAOARAS'.                             
001500     05  FILLER                      PIC X(20)                            
001600                VALUE 'ATAUAWAZBABBBDBEBFBG'.                             
001700     05  FILLER                      PIC X(20)                            
001800                VALUE 'BHBIBJBLBMBNBOBRBSBT'.                             
001900     05  FILLER                      PIC X(20)                            
002000                VALUE 'BWBYBZCACDCFCGCHCICK'.                             
002100     05  FILLER                      PIC X(20)                            
002200                VALUE 'CLCMCNCOCRCUCVCYCZDE'.                             
002300     05  FILLER                      PIC X(20)                            
002400                VALUE 'DJDKDMDODZECEEEGEHER'.                             
002500     05  FILLER                      PIC X(20)                            
002600                VALUE 'ESETFIFJFKFMFOFRGAGB'.                             
002700     05  FILLER                      PIC X(20)                            
002800                VALUE 'GDGEGFGGGHGIGLGMGNGP'.                             
002900     05  FILLER                      PIC X(20)                            
003000                VALUE 'GQGRGTGUGWGYHKHNHRHT'.                             
003100     05  FILLER                      PIC X(20)                            
003200                VALUE 'HUIDIEILIMINIQIRISIT'.                             
003300     05  FILLER                      PIC X(20)                            
003400                VALUE 'JEJMJOJPKEKGKHKIKMKN'.                             
003500     05  FILLER                      PIC X(20)                            
003600                VALUE 'KPKRKWKYKZLALBLCLILK'.                             
003700     05  FILLER                      PIC X(20)                            
003800                VALUE 'LRLSLTLULVLYMAMCMDME'.                             
003900     05  FILLER                      PIC X(20)                            
004000                VALUE 'MGMHMKMLMMMNMOMPMQMR'.                             
004100     05  FILLER                      PIC X(20)                            
004200                VALUE 'MSMTMUMVMWMXMYMZNANC'.                             
004300     05  FILLER                      PIC X(20)                            
004400                VALUE 'NENGNINLNONPNRNUNZOM'.                             
004500     05  FILLER                      PIC X(20)                            
004600                VALUE 'PAPEPFPGPHPKPLPMPRPS'.                             
004700     05  FILLER                      PIC X(20)                            
004800                VALUE 'PTPWPYQARERORSRURWSA'.                             
004900     05  FILLER                      PIC X(20)                            
005000                VALUE 'SBSCSDSESGSHSISKSLSM'.                             
005100     05  FILLER                      PIC X(20)                            
005200                VALUE 'SNSOSRSSSTSVSXSYSZTC'.                             
005300     05  FILLER                      PIC X(20)                            
005400                VALUE 'TDTGTHTJTLTMTNTOTRTT'.                             
005500     05  FILLER                      PIC X(20)                            
005600                VALUE 'TVTWTZUAUGUSUYUZVAVC'.                             
005700     05  FILLER                      PIC X(20)                            
005800                VALUE 'VEVGVIVNVUWSYEZAZMZW'.                             
005900     05  FILLER                      PIC X(02)                            
006000                VALUE 'AX'.                                       CR3340  
006100 01  NATL-TABLE-R REDEFINES NATL-CODE-TABLE.                              
006200     05  NATL-TBL-ENTRY              OCCURS 231 TIMES                     
006300                                      INDEXED BY NATL-TBL-IX              
006400                                      PIC X(02).                          
006500 01  NATL-TBL-COUNT                  PIC S9(04) COMP VALUE +231.          
