000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                          
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    PLRSORT.                                                  
000700 AUTHOR.        R S NOLAN.                                                
000800 INSTALLATION.  SYSTEMS GROUP - DATA PROCESSING.                          
000900 DATE-WRITTEN.  11/14/08.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      NONE.                                                     
001200*                                                                         
001300* IN-PLACE INSERTION SORT OF THE PLAYER SELECTION TABLE BUILT             
001400* BY PLRENQ1.  CALLER TRANSLATES THE ENQUIRY-REQUEST SORT-FIELD           
001500* AND SORT-ORDER TEXT INTO THE ONE-CHAR CODES BELOW BEFORE THE            
001600* CALL; THIS PROGRAM KNOWS NOTHING ABOUT ENQCOPY.                         
001700*     SORT-FIELD-CODE   1 = ID   2 = NAME  3 = AGE  4 = HEIGHT            
001800*     SORT-ORDER-CODE   A = ASCENDING     D = DESCENDING                  
001900* ALGORITHM LIFTED FROM THE ADSORT UTILITY - SAME INSERTION               
002000* TECHNIQUE, WORKING BACKWARDS THROUGH THE TABLE TO FIND THE              
002100* INSERTION POINT FOR EACH ENTRY IN TURN.                                 
002200*                                                                         
002300* CHANGE LOG                                                              
002400* 11/14/08  RSN  ORIGINAL - REBUILT FROM THE ADSORT NUMBER-ARRAY          
002500*                UTILITY TO CARRY THE FULL PLAYER ROW INSTEAD OF          
002600*                A SINGLE COMP NUMBER                                     
002700* 02/19/09  DLW  ADDED NAME (LAST THEN FIRST) AND HEIGHT KEYS -           
002800*                ORIGINAL ONLY SORTED ON ID AND AGE                       
002900* 08/04/09  DLW  ADDED DESCENDING ORDER SUPPORT, CR3340                   
003000*****************************************************************         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM                                                   
003500     UPSI-1 ON  STATUS IS WS-TRACE-SWITCH-ON                              
003600            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
003700 DATA DIVISION.                                                           
003800 WORKING-STORAGE SECTION.                                                 
003900*                                                                         
004000 01  WS-SUBSCRIPTS.                                                       
004100     05  WS-MOVE-FROM                PIC S9(08) COMP.                     
004200     05  WS-INSERT-TO                PIC S9(08) COMP.                     
004300*                                                                         
004400 01  WS-SORT-FIELD-CODE              PIC X(01).                           
004500 01  WS-SORT-FIELD-NUM REDEFINES WS-SORT-FIELD-CODE                       
004600                                      PIC 9(01).                          
004700*                                                                         
004800 01  WS-DONE-SW                      PIC X(01) VALUE 'N'.                 
004900     88  WS-SHIFTING-DONE            VALUE 'Y'.                           
005000 01  WS-HOLD-BELONGS-BEFORE-SW       PIC X(01) VALUE 'N'.                 
005100     88  WS-HOLD-BELONGS-BEFORE      VALUE 'Y'.                           
005200*                                                                         
005300 01  WS-DIAG-BYTE                    PIC X(02) VALUE SPACES.              
005400 01  WS-DIAG-BYTE-N REDEFINES WS-DIAG-BYTE                                
005500                                      PIC S9(3) COMP-3.                   
005600*                                                                         
005700 01  WS-HOLD-ENTRY.                                                       
005800     05  WS-HOLD-PLAYER-ID           PIC 9(09).                           
005900     05  WS-HOLD-FIRST-NAME          PIC X(50).                           
006000     05  WS-HOLD-LAST-NAME           PIC X(50).                           
006100     05  WS-HOLD-DATE-OF-BIRTH       PIC 9(08).                           
006200     05  WS-HOLD-HEIGHT-M            PIC 9V99.                            
006300     05  WS-HOLD-NATIONALITY-COUNT   PIC 9(02).                           
006400     05  WS-HOLD-NATIONALITY-TBL     PIC X(02)                            
006500                                      OCCURS 5 TIMES.                     
006600     05  WS-HOLD-POSITION-COUNT      PIC 9(02).                           
006700     05  WS-HOLD-POSITION-TBL        PIC X(03)                            
006800                                      OCCURS 8 TIMES.                     
006900     05  WS-HOLD-POSN-GROUP-TBL      PIC X(01)                            
007000                                      OCCURS 8 TIMES.                     
007100 01  WS-HOLD-DOB-BROKEN-DOWN REDEFINES WS-HOLD-ENTRY.                     
007200     05  WS-HOLD-ID-SPARE            PIC 9(09).                           
007300     05  FILLER                      PIC X(100).                          
007400     05  WS-HOLD-DOB-CCYY            PIC 9(04).                           
007500     05  WS-HOLD-DOB-MM              PIC 9(02).                           
007600     05  WS-HOLD-DOB-DD              PIC 9(02).                           
007700     05  FILLER                      PIC X(119).                          
007800*                                                                         
007900 01  WS-TRACE-LINE.                                                       
008000     05  FILLER                      PIC X(18) VALUE                      
008100             'PLRSORT SHIFT TO: '.                                        
008200     05  WS-TRACE-INSERT-TO          PIC ZZZZZZZ9.                        
008300     05  FILLER                      PIC X(13) VALUE                      
008400             '   HOLD DOB: '.                                             
008500     05  WS-TRACE-DOB                PIC 9(08).                           
008600     05  FILLER                      PIC X(30) VALUE SPACES.              
008700*                                                                         
008800 LINKAGE SECTION.                                                         
008900 01  SELECTION-COUNT              PIC S9(08) COMP.                        
009000 01  SORT-FIELD-CODE              PIC X(01).                              
009100 01  SORT-ORDER-CODE              PIC X(01).                              
009200 01  SELECTION-TABLE.                                                     
009300     05  SEL-ENTRY OCCURS 1 TO 9999 TIMES                                 
009400                DEPENDING ON SELECTION-COUNT                              
009500                INDEXED BY SEL-IX.                                        
009600         10  SEL-PLAYER-ID        PIC 9(09).                              
009700         10  SEL-FIRST-NAME       PIC X(50).                              
009800         10  SEL-LAST-NAME        PIC X(50).                              
009900         10  SEL-DATE-OF-BIRTH    PIC 9(08).                              
010000         10  SEL-HEIGHT-M         PIC 9V99.                               
010100         10  SEL-NATIONALITY-COUNT                                        
010200                                     PIC 9(02).                           
010300         10  SEL-NATIONALITY-TBL  PIC X(02)                               
010400                                      OCCURS 5 TIMES.                     
010500         10  SEL-POSITION-COUNT   PIC 9(02).                              
010600         10  SEL-POSITION-TBL     PIC X(03)                               
010700                                      OCCURS 8 TIMES.                     
010800         10  SEL-POSN-GROUP-TBL   PIC X(01)                               
010900                                      OCCURS 8 TIMES.                     
011000*                                                                         
011100 PROCEDURE DIVISION USING SELECTION-COUNT,                                
011200                           SORT-FIELD-CODE,                               
011300                           SORT-ORDER-CODE,                               
011400                           SELECTION-TABLE.                               
011500*                                                                         
011600 000-MAIN.                                                                
011700     MOVE SORT-FIELD-CODE    TO WS-SORT-FIELD-CODE.                       
011800     IF SELECTION-COUNT < 2                                               
011900         MOVE 1                 TO WS-DIAG-BYTE-N                         
012000         GO TO 000-EXIT                                                   
012100     END-IF.                                                              
012200     PERFORM 100-INSERTION-SORT                                           
012300             VARYING WS-MOVE-FROM FROM 2 BY 1                             
012400             UNTIL WS-MOVE-FROM > SELECTION-COUNT.                        
012500 000-EXIT.                                                                
012600     GOBACK.                                                              
012700*                                                                         
012800 100-INSERTION-SORT.                                                      
012900     MOVE SEL-ENTRY (WS-MOVE-FROM) TO WS-HOLD-ENTRY.                      
013000     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                             
013100     MOVE 'N'                   TO WS-DONE-SW.                            
013200     PERFORM 200-SHIFT-CHECK THRU 200-EXIT UNTIL WS-SHIFTING-DONE.        
013300     MOVE WS-HOLD-ENTRY TO SEL-ENTRY (WS-INSERT-TO + 1).                  
013400 100-EXIT.                                                                
013500     EXIT.                                                                
013600*                                                                         
013700 200-SHIFT-CHECK.                                                         
013800     IF WS-INSERT-TO = 0                                                  
013900         MOVE 'Y'               TO WS-DONE-SW                             
014000         GO TO 200-EXIT                                                   
014100     END-IF.                                                              
014200     PERFORM 250-COMPARE-HOLD-VS-ENTRY.                                   
014300     IF WS-HOLD-BELONGS-BEFORE                                            
014400         IF WS-TRACE-SWITCH-ON                                            
014500             PERFORM 900-WRITE-TRACE                                      
014600         END-IF                                                           
014700         MOVE SEL-ENTRY (WS-INSERT-TO)                                    
014800                                TO SEL-ENTRY (WS-INSERT-TO + 1)           
014900         SUBTRACT 1 FROM WS-INSERT-TO                                     
015000     ELSE                                                                 
015100         MOVE 'Y'               TO WS-DONE-SW                             
015200     END-IF.                                                              
015300 200-EXIT.                                                                
015400     EXIT.                                                                
015500*                                                                         
015600 250-COMPARE-HOLD-VS-ENTRY.                                               
015700     MOVE 'N'                   TO WS-HOLD-BELONGS-BEFORE-SW.             
015800     EVALUATE WS-SORT-FIELD-NUM                                           
015900         WHEN 1                                                           
016000             PERFORM 260-COMPARE-ID                                       
016100         WHEN 2                                                           
016200             PERFORM 270-COMPARE-NAME                                     
016300         WHEN 3                                                           
016400             PERFORM 280-COMPARE-AGE                                      
016500         WHEN 4                                                           
016600             PERFORM 290-COMPARE-HEIGHT                                   
016700         WHEN OTHER                                                       
016800             PERFORM 260-COMPARE-ID                                       
016900     END-EVALUATE.                                                        
017000 250-EXIT.                                                                
017100     EXIT.                                                                
017200*                                                                         
017300 260-COMPARE-ID.                                                          
017400     IF SORT-ORDER-CODE = 'D'                                             
017500         IF WS-HOLD-PLAYER-ID > SEL-PLAYER-ID (WS-INSERT-TO)              
017600             MOVE 'Y'           TO WS-HOLD-BELONGS-BEFORE-SW              
017700         END-IF                                                           
017800     ELSE                                                                 
017900         IF WS-HOLD-PLAYER-ID < SEL-PLAYER-ID (WS-INSERT-TO)              
018000             MOVE 'Y'           TO WS-HOLD-BELONGS-BEFORE-SW              
018100         END-IF                                                           
018200     END-IF.                                                              
018300 260-EXIT.                                                                
018400     EXIT.                                                                
018500*                                                                         
018600 270-COMPARE-NAME.                                                        
018700     IF SORT-ORDER-CODE = 'D'                                             
018800         IF WS-HOLD-LAST-NAME > SEL-LAST-NAME (WS-INSERT-TO)              
018900             MOVE 'Y'           TO WS-HOLD-BELONGS-BEFORE-SW              
019000         ELSE                                                             
019100           IF WS-HOLD-LAST-NAME = SEL-LAST-NAME (WS-INSERT-TO)            
019200             AND WS-HOLD-FIRST-NAME >                                     
019300                           SEL-FIRST-NAME (WS-INSERT-TO)                  
019400               MOVE 'Y'         TO WS-HOLD-BELONGS-BEFORE-SW              
019500           END-IF                                                         
019600         END-IF                                                           
019700     ELSE                                                                 
019800         IF WS-HOLD-LAST-NAME < SEL-LAST-NAME (WS-INSERT-TO)              
019900             MOVE 'Y'           TO WS-HOLD-BELONGS-BEFORE-SW              
020000         ELSE                                                             
020100           IF WS-HOLD-LAST-NAME = SEL-LAST-NAME (WS-INSERT-TO)            
020200             AND WS-HOLD-FIRST-NAME <                                     
020300                           SEL-FIRST-NAME (WS-INSERT-TO)                  
020400               MOVE 'Y'         TO WS-HOLD-BELONGS-BEFORE-SW              
020500           END-IF                                                         
020600         END-IF                                                           
020700     END-IF.                                                              
020800 270-EXIT.                                                                
020900     EXIT.                                                                
021000*                                                                         
021100 280-COMPARE-AGE.                                                         
021200     IF SORT-ORDER-CODE = 'D'                                             
021300         IF WS-HOLD-DATE-OF-BIRTH >                                       
021400                       SEL-DATE-OF-BIRTH (WS-INSERT-TO)                   
021500             MOVE 'Y'           TO WS-HOLD-BELONGS-BEFORE-SW              
021600         END-IF                                                           
021700     ELSE                                                                 
021800         IF WS-HOLD-DATE-OF-BIRTH <                                       
021900                       SEL-DATE-OF-BIRTH (WS-INSERT-TO)                   
022000             MOVE 'Y'           TO WS-HOLD-BELONGS-BEFORE-SW              
022100         END-IF                                                           
022200     END-IF.                                                              
022300 280-EXIT.                                                                
022400     EXIT.                                                                
022500*                                                                         
022600 290-COMPARE-HEIGHT.                                                      
022700     IF SORT-ORDER-CODE = 'D'                                             
022800         IF WS-HOLD-HEIGHT-M > SEL-HEIGHT-M (WS-INSERT-TO)                
022900             MOVE 'Y'           TO WS-HOLD-BELONGS-BEFORE-SW              
023000         END-IF                                                           
023100     ELSE                                                                 
023200         IF WS-HOLD-HEIGHT-M < SEL-HEIGHT-M (WS-INSERT-TO)                
023300             MOVE 'Y'           TO WS-HOLD-BELONGS-BEFORE-SW              
023400         END-IF                                                           
023500     END-IF.                                                              
023600 290-EXIT.                                                                
023700     EXIT.                                                                
023800*                                                                         
023900 900-WRITE-TRACE.                                                         
024000     MOVE WS-INSERT-TO          TO WS-TRACE-INSERT-TO.                    
024100     MOVE WS-HOLD-DATE-OF-BIRTH TO WS-TRACE-DOB.                          
024200     DISPLAY WS-TRACE-LINE.                                               
024300 900-EXIT.                                                                
024400     EXIT.                                                                
